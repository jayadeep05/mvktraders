000100****************************************************************00000100
000200*                                                               *00000200
000300*    COPY MEMBER:  PAYREQ                                       *00000300
000400*    DESCRIPTION:  PAYOUT REQUEST RECORD - ONE ROW PER PENDING  *00000400
000500*                  OR DECIDED PROFIT-PAYOUT REQUEST.  READ AND  *00000500
000600*                  REWRITTEN (VIA COPY-THROUGH) BY PAYPOST.     *00000600
000700*                                                               *00000700
000800*    HISTORY                                                    *00000800
000900*    --------                                                   *00000900
001000*    89/07/19  RHM  ORIGINAL COPY MEMBER - LEDGER CONV PROJ 40117001000
001100****************************************************************00001100
001200 01  PAY-REC.                                                   00001200
001300     05  PAY-REQUEST-ID           PIC X(36).                    00001300
001400     05  PAY-USER-ID              PIC X(20).                    00001400
001500     05  PAY-AMOUNT               PIC S9(15)V9(4) COMP-3.        00001500
001600     05  PAY-STATUS               PIC X(10).                    00001600
001700         88  PAY-STATUS-PENDING       VALUE 'PENDING'.           00001700
001800         88  PAY-STATUS-APPROVED      VALUE 'APPROVED'.          00001800
001900         88  PAY-STATUS-REJECTED      VALUE 'REJECTED'.          00001900
002000     05  FILLER                   PIC X(20).                    00002000
002100*                                 END OF PAY-REC                 00002100
