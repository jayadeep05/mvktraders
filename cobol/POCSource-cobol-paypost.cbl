000100 IDENTIFICATION DIVISION.                                         00000100
000200******************************************************************00000200
000300*                                                                *00000300
000400* PROGRAM:  PAYPOST                                              *00000400
000500*                                                                *00000500
000600* LICENSED MATERIALS - PROPERTY OF MVK TRADERS DP CENTER         *00000600
000700* ALL RIGHTS RESERVED                                            *00000700
000800*                                                                *00000800
000900* DESCRIPTION:  PROFIT-PAYOUT APPROVAL POSTING RUN.  READS THE   *00000900
001000*               PAYOUT REQUEST FILE AND, FOR EACH PENDING        *00001000
001100*               REQUEST, VALIDATES THE CURRENT PORTFOLIO         *00001100
001200*               BALANCE, APPLIES THE PROFIT-FIRST DEDUCTION      *00001200
001300*               RULE, WRITES A LEDGER TRANSACTION, AND REWRITES  *00001300
001400*               THE REQUEST FILE WITH THE DECIDED STATUS.        *00001400
001500*               COMPANION TO DEPPOST AND WDPOST.                 *00001500
001600*                                                                *00001600
001700******************************************************************00001700
001800* CHANGE HISTORY                                                  00001800
001900* --------------                                                  00001900
002000* 89/07/19  RHM  ORIGINAL PROGRAM - LEDGER CONVERSION PROJ 4011   00002000
002100* 90/02/06  RHM  CONVERTED FROM IN-PLACE REWRITE TO COPY-THROUGH  00002100
002200*                OF THE REQUEST FILE - REQ LDG-0026               00002200
002300* 91/05/30  DWK  CLIENT LOOKUP REMOVED - PAYOUT IS VALIDATED ON   00002300
002400*                PORTFOLIO BALANCE ALONE, NO CLIENT STATUS TEST   00002400
002500*                IN THE SOURCE RULE - REQ LDG-0049 CLARIFICATION  00002500
002600* 92/08/11  RHM  PROFIT-FIRST DEDUCTION RULE ADDED - DEDUCT FROM  00002600
002700*                AVAILABLE-PROFIT FIRST, SHORTFALL FROM TOTAL-    00002700
002800*                INVESTED - REQ LDG-0141                          00002800
002900* 93/11/15  RHM  REJECTION PATH ADDED - INSUFFICIENT BALANCE NO   00002900
003000*                LONGER ABENDS THE RUN, REQUEST IS REJECTED       00003000
003100* 99/01/06  RHM  Y2K REMEDIATION - TRANSACTION CREATED-DATE NOW   00003100
003200*                STAMPED FROM A FULL CCYYMMDD ACCEPT - Y2K-0007   00003200
003300* 03/04/02  DWK  REQUEST FILE RECORD COUNTS ADDED TO RUN-END      00003300
003400*                DISPLAY FOR OPERATOR CONSOLE - REQ LDG-0429      00003400
003500******************************************************************00003500
003600 PROGRAM-ID.  PAYPOST.                                            00003600
003700 AUTHOR.  R H MASON.                                              00003700
003800 INSTALLATION.  MVK TRADERS DP CENTER.                            00003800
003900 DATE-WRITTEN.  07/19/89.                                         00003900
004000 DATE-COMPILED.                                                   00004000
004100 SECURITY.  THIS PROGRAM AND ITS LISTINGS ARE THE PROPERTY OF MVK 00004100
004200*    TRADERS AND ARE NOT TO BE REPRODUCED WITHOUT WRITTEN         00004200
004300*    AUTHORIZATION OF THE DP CENTER MANAGER.                      00004300
004400*                                                                 00004400
004500 ENVIRONMENT DIVISION.                                            00004500
004600 CONFIGURATION SECTION.                                           00004600
004700 SOURCE-COMPUTER.  IBM-390.                                       00004700
004800 OBJECT-COMPUTER.  IBM-390.                                       00004800
004900 SPECIAL-NAMES.                                                   00004900
005000     C01 IS TOP-OF-FORM.                                          00005000
005100*                                                                 00005100
005200 INPUT-OUTPUT SECTION.                                            00005200
005300 FILE-CONTROL.                                                    00005300
005400*                                                                 00005400
005500     SELECT PORTFOLIO-FILE ASSIGN TO PORTFILE                     00005500
005600         ORGANIZATION IS RELATIVE                                 00005600
005700         ACCESS MODE IS DYNAMIC                                   00005700
005800         RELATIVE KEY IS PORTFOLIO-RR-NUM                         00005800
005900         FILE STATUS IS WS-PORTFILE-STATUS.                       00005900
006000*                                                                 00006000
006100     SELECT TRANSACTION-FILE ASSIGN TO TRANFILE                   00006100
006200         ORGANIZATION IS LINE SEQUENTIAL                          00006200
006300         ACCESS MODE IS SEQUENTIAL                                00006300
006400         FILE STATUS IS WS-TRANFILE-STATUS.                       00006400
006500*                                                                 00006500
006600     SELECT PAYOUT-REQUEST-FILE ASSIGN TO PAYFILE                 00006600
006700         ORGANIZATION IS LINE SEQUENTIAL                          00006700
006800         ACCESS MODE IS SEQUENTIAL                                00006800
006900         FILE STATUS IS WS-PAYFILE-STATUS.                        00006900
007000*                                                                 00007000
007100     SELECT PAYOUT-REQUEST-OUT ASSIGN TO PAYOUT                   00007100
007200         ORGANIZATION IS LINE SEQUENTIAL                          00007200
007300         ACCESS MODE IS SEQUENTIAL                                00007300
007400         FILE STATUS IS WS-PAYOUT-STATUS.                         00007400
007500*                                                                 00007500
007600 DATA DIVISION.                                                   00007600
007700 FILE SECTION.                                                    00007700
007800*                                                                 00007800
007900 FD  PORTFOLIO-FILE                                               00007900
008000     RECORDING MODE IS F                                          00008000
008100     LABEL RECORDS ARE STANDARD.                                  00008100
008200 COPY PORTFILE.                                                   00008200
008300*                                                                 00008300
008400 FD  TRANSACTION-FILE                                             00008400
008500     RECORDING MODE IS F                                          00008500
008600     LABEL RECORDS ARE STANDARD.                                  00008600
008700 COPY TRANREC.                                                    00008700
008800*                                                                 00008800
008900 FD  PAYOUT-REQUEST-FILE                                          00008900
009000     RECORDING MODE IS F                                          00009000
009100     LABEL RECORDS ARE STANDARD.                                  00009100
009200 COPY PAYREQ.                                                     00009200
009300*                                                                 00009300
009400 FD  PAYOUT-REQUEST-OUT                                           00009400
009500     RECORDING MODE IS F                                          00009500
009600     LABEL RECORDS ARE STANDARD.                                  00009600
009700 01  PAYOUT-OUT-REC             PIC X(86).                        00009700
009800*                                                                 00009800
009900******************************************************************00009900
010000 WORKING-STORAGE SECTION.                                         00010000
010100******************************************************************00010100
010200*                                                                 00010200
010300 01  WS-FILE-STATUS-CODES.                                        00010300
010400     05  WS-PORTFILE-STATUS    PIC X(02).                         00010400
010500         88  PORTFILE-OK           VALUE '00'.                    00010500
010600     05  WS-TRANFILE-STATUS    PIC X(02).                         00010600
010700         88  TRANFILE-OK           VALUE '00'.                    00010700
010800     05  WS-PAYFILE-STATUS     PIC X(02).                         00010800
010900         88  PAYFILE-OK            VALUE '00'.                    00010900
011000         88  PAYFILE-EOF           VALUE '10'.                    00011000
011100     05  WS-PAYOUT-STATUS      PIC X(02).                         00011100
011200         88  PAYOUT-OK             VALUE '00'.                    00011200
011300     05  FILLER                PIC X(10).                         00011300
011400*                                                                 00011400
011500 01  WS-SWITCHES.                                                 00011500
011600     05  WS-EOF-PAY-SW         PIC X(01)  VALUE 'N'.              00011600
011700         88  EOF-PAY               VALUE 'Y'.                     00011700
011800     05  WS-PORT-FOUND-SW      PIC X(01)  VALUE 'N'.              00011800
011900         88  PORT-FOUND            VALUE 'Y'.                     00011900
012000     05  FILLER                PIC X(10).                         00012000
012100*                                                                 00012100
012200 77  WS-PORT-TAB-COUNT         PIC S9(8)  COMP  VALUE 0.          00012200
012300 77  PORTFOLIO-RR-NUM          PIC S9(8)  COMP  VALUE 0.          00012300
012400 77  WS-PAY-REQ-COUNT          PIC S9(8)  COMP  VALUE 0.          00012400
012500 77  WS-PAY-APPR-COUNT         PIC S9(8)  COMP  VALUE 0.          00012500
012600 77  WS-PAY-REJ-COUNT          PIC S9(8)  COMP  VALUE 0.          00012600
012700*                                                                 00012700
012800 01  WS-SYSTEM-DATE.                                              00012800
012900     05  WS-SYSDATE-CCYYMMDD   PIC 9(08).                         00012900
013000     05  WS-SYSDATE-R REDEFINES WS-SYSDATE-CCYYMMDD.              00013000
013100         10  WS-SYSDATE-CCYY   PIC 9(04).                         00013100
013200         10  WS-SYSDATE-MM     PIC 9(02).                         00013200
013300         10  WS-SYSDATE-DD     PIC 9(02).                         00013300
013400     05  FILLER                PIC X(10).                         00013400
013500*                                                                 00013500
013600 01  WS-PORT-LOOKUP-TABLE.                                        00013600
013700     05  PL-ENTRY OCCURS 5000 TIMES INDEXED BY PL-IDX.            00013700
013800         10  PL-USER-ID        PIC X(20).                         00013800
013900         10  PL-RRN            PIC S9(8)  COMP.                   00013900
014000         10  FILLER            PIC X(04).                         00014000
014100 01  WS-PORT-LOOKUP-R REDEFINES WS-PORT-LOOKUP-TABLE.             00014100
014200     05  PL-FLAT-ENTRY         PIC X(28) OCCURS 5000 TIMES.       00014200
014300*                                                                 00014300
014400 01  WS-DEDUCTION-WORK.                                           00014400
014500     05  WS-SHORTFALL          PIC S9(15)V9(4) COMP-3.            00014500
014600     05  WS-PRIOR-PROFIT       PIC S9(15)V9(4) COMP-3.            00014600
014700     05  FILLER                PIC X(04).                         00014700
014800 01  WS-DEDUCTION-WORK-R REDEFINES WS-DEDUCTION-WORK.             00014800
014900     05  WS-DEDUCTION-BYTES    PIC X(24).                         00014900
015000*                                                                 00015000
015100 01  WS-TXN-DESC               PIC X(200).                        00015100
015200*                                                                 00015200
015300 01  WS-CTL-DISPLAY-LINE.                                         00015300
015400     05  FILLER    PIC X(20)  VALUE 'PAYPOST RUN TOTALS -'.       00015400
015500     05  FILLER    PIC X(10)  VALUE ' REQ/APPR/'.                 00015500
015600     05  FILLER    PIC X(04)  VALUE 'REJ:'.                       00015600
015700*                                                                 00015700
015800******************************************************************00015800
015900 PROCEDURE DIVISION.                                              00015900
016000******************************************************************00016000
016100*                                                                 00016100
016200 0000-MAIN-CONTROL.                                               00016200
016300*    DRIVES THE ENTIRE PROFIT-PAYOUT APPROVAL POSTING RUN.        00016300
016400     PERFORM 0100-OPEN-FILES                                      00016400
016500         THRU 0100-EXIT.                                          00016500
016600     PERFORM 1500-SET-TXN-DATE                                    00016600
016700         THRU 1500-EXIT.                                          00016700
016800     PERFORM 2500-LOAD-PORT-TABLE                                 00016800
016900         THRU 2500-EXIT.                                          00016900
017000     PERFORM 3000-PROCESS-REQUESTS                                00017000
017100         THRU 3000-EXIT.                                          00017100
017200     PERFORM 9000-CLOSE-FILES                                     00017200
017300         THRU 9000-EXIT.                                          00017300
017400     DISPLAY WS-CTL-DISPLAY-LINE.                                 00017400
017500     DISPLAY 'REQUESTS READ..... ' WS-PAY-REQ-COUNT.              00017500
017600     DISPLAY 'REQUESTS APPROVED.. ' WS-PAY-APPR-COUNT.            00017600
017700     DISPLAY 'REQUESTS REJECTED.. ' WS-PAY-REJ-COUNT.             00017700
017800     STOP RUN.                                                    00017800
017900*                                                                 00017900
018000 0100-OPEN-FILES.                                                 00018000
018100     OPEN I-O    PORTFOLIO-FILE.                                  00018100
018200     IF NOT PORTFILE-OK                                           00018200
018300         DISPLAY '0100-OPEN-PORTFILE ERR' WS-PORTFILE-STATUS      00018300
018400         GO TO 9999-ABEND-RTN                                     00018400
018500     END-IF.                                                      00018500
018600     OPEN EXTEND  TRANSACTION-FILE.                               00018600
018700     IF NOT TRANFILE-OK                                           00018700
018800         DISPLAY '0100-OPEN-TRANFILE ERR' WS-TRANFILE-STATUS      00018800
018900         GO TO 9999-ABEND-RTN                                     00018900
019000     END-IF.                                                      00019000
019100     OPEN INPUT  PAYOUT-REQUEST-FILE.                             00019100
019200     IF NOT PAYFILE-OK                                            00019200
019300         DISPLAY '0100-OPEN-PAYFILE ERR' WS-PAYFILE-STATUS        00019300
019400         GO TO 9999-ABEND-RTN                                     00019400
019500     END-IF.                                                      00019500
019600     OPEN OUTPUT PAYOUT-REQUEST-OUT.                              00019600
019700     IF NOT PAYOUT-OK                                             00019700
019800         DISPLAY '0100-OPEN-PAYOUT ERR' WS-PAYOUT-STATUS          00019800
019900         GO TO 9999-ABEND-RTN                                     00019900
020000     END-IF.                                                      00020000
020100 0100-EXIT.                                                       00020100
020200     EXIT.                                                        00020200
020300*                                                                 00020300
020400 1500-SET-TXN-DATE.                                               00020400
020500     ACCEPT WS-SYSDATE-CCYYMMDD FROM DATE YYYYMMDD.               00020500
020600 1500-EXIT.                                                       00020600
020700     EXIT.                                                        00020700
020800*                                                                 00020800
020900******************************************************************00020900
021000* 2500-LOAD-PORT-TABLE BUILDS THE RRN LOOKUP TABLE OVER THE       00021000
021100* RELATIVE PORTFOLIO FILE, AS IN PRFCALC, DEPPOST AND WDPOST.     00021100
021200******************************************************************00021200
021300 2500-LOAD-PORT-TABLE.                                            00021300
021400     MOVE 0 TO PORTFOLIO-RR-NUM.                                  00021400
021500     PERFORM 2600-READ-NEXT-PORT-REC                              00021500
021600         THRU 2600-EXIT                                           00021600
021700         UNTIL WS-PORTFILE-STATUS = '10'.                         00021700
021800 2500-EXIT.                                                       00021800
021900     EXIT.                                                        00021900
022000*                                                                 00022000
022100 2600-READ-NEXT-PORT-REC.                                         00022100
022200     ADD 1 TO PORTFOLIO-RR-NUM.                                   00022200
022300     READ PORTFOLIO-FILE                                          00022300
022400         INVALID KEY                                              00022400
022500             MOVE '10' TO WS-PORTFILE-STATUS                      00022500
022600     END-READ.                                                    00022600
022700     IF WS-PORTFILE-STATUS = '00'                                 00022700
022800         ADD 1 TO WS-PORT-TAB-COUNT                               00022800
022900         IF WS-PORT-TAB-COUNT > 5000                              00022900
023000             DISPLAY '2600-READ-NEXT-PORT-REC - TAB FULL'         00023000
023100             GO TO 9999-ABEND-RTN                                 00023100
023200         END-IF                                                   00023200
023300         SET PL-IDX TO WS-PORT-TAB-COUNT                          00023300
023400         MOVE PORT-USER-ID     TO PL-USER-ID (PL-IDX)             00023400
023500         MOVE PORTFOLIO-RR-NUM TO PL-RRN (PL-IDX)                 00023500
023600     END-IF.                                                      00023600
023700 2600-EXIT.                                                       00023700
023800     EXIT.                                                        00023800
023900*                                                                 00023900
024000******************************************************************00024000
024100* 3000 SERIES - READS EACH PAYOUT REQUEST AND DECIDES IT.         00024100
024200******************************************************************00024200
024300 3000-PROCESS-REQUESTS.                                           00024300
024400     PERFORM 3050-READ-REQUEST                                    00024400
024500         THRU 3050-EXIT.                                          00024500
024600     PERFORM 3100-DECIDE-ONE-REQUEST                              00024600
024700         THRU 3100-EXIT                                           00024700
024800         UNTIL EOF-PAY.                                           00024800
024900 3000-EXIT.                                                       00024900
025000     EXIT.                                                        00025000
025100*                                                                 00025100
025200 3050-READ-REQUEST.                                               00025200
025300     READ PAYOUT-REQUEST-FILE                                     00025300
025400         AT END                                                   00025400
025500             MOVE 'Y' TO WS-EOF-PAY-SW                            00025500
025600         NOT AT END                                               00025600
025700             ADD 1 TO WS-PAY-REQ-COUNT                            00025700
025800     END-READ.                                                    00025800
025900 3050-EXIT.                                                       00025900
026000     EXIT.                                                        00026000
026100*                                                                 00026100
026200 3100-DECIDE-ONE-REQUEST.                                         00026200
026300     IF NOT PAY-STATUS-PENDING                                    00026300
026400         GO TO 3190-COPY-REQUEST                                  00026400
026500     END-IF.                                                      00026500
026600     PERFORM 3120-LOOKUP-PORTFOLIO                                00026600
026700         THRU 3120-EXIT.                                          00026700
026800     IF NOT PORT-FOUND                                            00026800
026900         PERFORM 3200-REJECT-PAYOUT                               00026900
027000             THRU 3200-EXIT                                       00027000
027100         GO TO 3190-COPY-REQUEST                                  00027100
027200     END-IF.                                                      00027200
027300     IF PORT-TOTAL-VALUE < PAY-AMOUNT                             00027300
027400         PERFORM 3200-REJECT-PAYOUT                               00027400
027500             THRU 3200-EXIT                                       00027500
027600         GO TO 3190-COPY-REQUEST                                  00027600
027700     END-IF.                                                      00027700
027800     PERFORM 3150-APPLY-PAYOUT-DEDUCTION                          00027800
027900         THRU 3150-EXIT.                                          00027900
028000     PERFORM 3130-APPROVE-PAYOUT                                  00028000
028100         THRU 3130-EXIT.                                          00028100
028200 3190-COPY-REQUEST.                                               00028200
028300     MOVE PAY-REC TO PAYOUT-OUT-REC.                              00028300
028400     WRITE PAYOUT-OUT-REC.                                        00028400
028500     IF NOT PAYOUT-OK                                             00028500
028600         DISPLAY '3190-COPY-REQUEST - WRITE FAILED'               00028600
028700         GO TO 9999-ABEND-RTN                                     00028700
028800     END-IF.                                                      00028800
028900     PERFORM 3050-READ-REQUEST                                    00028900
029000         THRU 3050-EXIT.                                          00029000
029100 3100-EXIT.                                                       00029100
029200     EXIT.                                                        00029200
029300*                                                                 00029300
029400 3120-LOOKUP-PORTFOLIO.                                           00029400
029500     MOVE 'N' TO WS-PORT-FOUND-SW.                                00029500
029600     SET PL-IDX TO 1.                                             00029600
029700     SEARCH PL-ENTRY                                              00029700
029800         AT END                                                   00029800
029900             CONTINUE                                             00029900
030000         WHEN PL-USER-ID (PL-IDX) = PAY-USER-ID                   00030000
030100             MOVE 'Y' TO WS-PORT-FOUND-SW                         00030100
030200     END-SEARCH.                                                  00030200
030300     IF PORT-FOUND                                                00030300
030400         MOVE PL-RRN (PL-IDX) TO PORTFOLIO-RR-NUM                 00030400
030500         READ PORTFOLIO-FILE                                      00030500
030600             INVALID KEY                                          00030600
030700                 MOVE 'N' TO WS-PORT-FOUND-SW                     00030700
030800         END-READ                                                 00030800
030900     END-IF.                                                      00030900
031000 3120-EXIT.                                                       00031000
031100     EXIT.                                                        00031100
031200*                                                                 00031200
031300******************************************************************00031300
031400* 3150-APPLY-PAYOUT-DEDUCTION IS THE PROFIT-FIRST DEDUCTION RULE  00031400
031500* SHARED WITH THE MANUAL-PAYOUT PATH IN THE SOURCE SYSTEM.        00031500
031600* DEDUCT FROM AVAILABLE-PROFIT FIRST, SHORTFALL FROM TOTAL-       00031600
031700* INVESTED - SEE CHANGE HISTORY 92/08/11.                         00031700
031800******************************************************************00031800
031900 3150-APPLY-PAYOUT-DEDUCTION.                                     00031900
032000     MOVE PORT-AVAILABLE-PROFIT TO WS-PRIOR-PROFIT.               00032000
032100     IF WS-PRIOR-PROFIT >= PAY-AMOUNT                             00032100
032200         SUBTRACT PAY-AMOUNT FROM PORT-AVAILABLE-PROFIT           00032200
032300     ELSE                                                         00032300
032400         COMPUTE WS-SHORTFALL                                     00032400
032500             = PAY-AMOUNT - WS-PRIOR-PROFIT                       00032500
032600         MOVE 0 TO PORT-AVAILABLE-PROFIT                          00032600
032700         SUBTRACT WS-SHORTFALL FROM PORT-TOTAL-INVESTED           00032700
032800     END-IF.                                                      00032800
032900     COMPUTE PORT-TOTAL-VALUE                                     00032900
033000         = PORT-AVAILABLE-PROFIT + PORT-TOTAL-INVESTED.           00033000
033100 3150-EXIT.                                                       00033100
033200     EXIT.                                                        00033200
033300*                                                                 00033300
033400 3130-APPROVE-PAYOUT.                                             00033400
033500     REWRITE PORT-REC                                             00033500
033600         INVALID KEY                                              00033600
033700             DISPLAY '3130-APPROVE-PAYOUT - REWRITE FAILED'       00033700
033800             GO TO 9999-ABEND-RTN                                 00033800
033900     END-REWRITE.                                                 00033900
034000     MOVE PAY-USER-ID TO TXN-USER-ID.                             00034000
034100     MOVE 'PAYOUT'    TO TXN-TYPE.                                00034100
034200     MOVE PAY-AMOUNT  TO TXN-AMOUNT.                              00034200
034300     MOVE SPACES      TO WS-TXN-DESC.                             00034300
034400     STRING 'PROFIT PAYOUT APPROVED - REQUEST ' DELIMITED BY SIZE 00034400
034500         PAY-REQUEST-ID  DELIMITED BY SIZE                        00034500
034600         INTO WS-TXN-DESC                                         00034600
034700     END-STRING.                                                  00034700
034800     MOVE WS-TXN-DESC         TO TXN-DESCRIPTION.                 00034800
034900     MOVE WS-SYSDATE-CCYYMMDD TO TXN-CREATED-DATE.                00034900
035000     WRITE TRAN-REC.                                              00035000
035100     IF NOT TRANFILE-OK                                           00035100
035200         DISPLAY '3130-APPROVE-PAYOUT - TXN WRITE FAILED'         00035200
035300         GO TO 9999-ABEND-RTN                                     00035300
035400     END-IF.                                                      00035400
035500     MOVE 'APPROVED' TO PAY-STATUS.                               00035500
035600     ADD 1 TO WS-PAY-APPR-COUNT.                                  00035600
035700 3130-EXIT.                                                       00035700
035800     EXIT.                                                        00035800
035900*                                                                 00035900
036000 3200-REJECT-PAYOUT.                                              00036000
036100     MOVE 'REJECTED' TO PAY-STATUS.                               00036100
036200     ADD 1 TO WS-PAY-REJ-COUNT.                                   00036200
036300 3200-EXIT.                                                       00036300
036400     EXIT.                                                        00036400
036500*                                                                 00036500
036600 9000-CLOSE-FILES.                                                00036600
036700     CLOSE PORTFOLIO-FILE.                                        00036700
036800     CLOSE TRANSACTION-FILE.                                      00036800
036900     CLOSE PAYOUT-REQUEST-FILE.                                   00036900
037000     CLOSE PAYOUT-REQUEST-OUT.                                    00037000
037100 9000-EXIT.                                                       00037100
037200     EXIT.                                                        00037200
037300*                                                                 00037300
037400******************************************************************00037400
037500* 9999-ABEND-RTN IS THE COMMON ERROR EXIT FOR UNRECOVERABLE FILE  00037500
037600* STATUS CONDITIONS.  A SINGLE BAD REQUEST DOES NOT ABEND THE RUN 00037600
037700* - IT IS REJECTED - SEE CHANGE HISTORY 93/11/15.                 00037700
037800******************************************************************00037800
037900 9999-ABEND-RTN.                                                  00037900
038000     DISPLAY 'PAYPOST - ABNORMAL TERMINATION - SEE STATUS ABOVE'. 00038000
038100     CLOSE PORTFOLIO-FILE                                         00038100
038200           TRANSACTION-FILE                                       00038200
038300           PAYOUT-REQUEST-FILE                                    00038300
038400           PAYOUT-REQUEST-OUT.                                    00038400
038500     MOVE 16 TO RETURN-CODE.                                      00038500
038600     STOP RUN.                                                    00038600
