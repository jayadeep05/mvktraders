000100****************************************************************00000100
000200*                                                               *00000200
000300*    COPY MEMBER:  DEPREQ                                       *00000300
000400*    DESCRIPTION:  DEPOSIT REQUEST RECORD - ONE ROW PER         *00000400
000500*                  PENDING OR DECIDED CASH-DEPOSIT REQUEST.     *00000500
000600*                  READ AND REWRITTEN (VIA COPY-THROUGH) BY     *00000600
000700*                  DEPPOST.                                     *00000700
000800*                                                               *00000800
000900*    HISTORY                                                    *00000900
001000*    --------                                                   *00001000
001100*    89/07/19  RHM  ORIGINAL COPY MEMBER - LEDGER CONV PROJ 40117001100
001200****************************************************************00001200
001300 01  DEP-REC.                                                   00001300
001400     05  DEP-REQUEST-ID           PIC X(36).                    00001400
001500     05  DEP-USER-ID              PIC X(20).                    00001500
001600     05  DEP-AMOUNT               PIC S9(15)V9(4) COMP-3.        00001600
001700     05  DEP-STATUS               PIC X(10).                    00001700
001800         88  DEP-STATUS-PENDING       VALUE 'PENDING'.           00001800
001900         88  DEP-STATUS-APPROVED      VALUE 'APPROVED'.          00001900
002000         88  DEP-STATUS-REJECTED      VALUE 'REJECTED'.          00002000
002100     05  FILLER                   PIC X(20).                    00002100
002200*                                 END OF DEP-REC                 00002200
