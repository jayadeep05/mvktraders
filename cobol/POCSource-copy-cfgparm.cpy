000100****************************************************************00000100
000200*                                                               *00000200
000300*    COPY MEMBER:  CFGPARM                                      *00000300
000400*    DESCRIPTION:  GLOBAL CONFIGURATION PARAMETER RECORD - ONE  *00000400
000500*                  ROW PER NAMED RATE/FLAG PARAMETER.  LOADED  *00000500
000600*                  ONCE INTO A TABLE AT PRFCALC JOB START -     *00000600
000700*                  SEE 1000-LOAD-CONFIG.  NOT WRITTEN BY ANY    *00000700
000800*                  PROGRAM IN THIS SUITE.                       *00000800
000900*                                                               *00000900
001000*    HISTORY                                                    *00001000
001100*    --------                                                   *00001100
001200*    90/02/06  RHM  ORIGINAL COPY MEMBER - LEDGER CONV PROJ 40117001200
001300****************************************************************00001300
001400 01  CFG-REC.                                                   00001400
001500     05  CFG-KEY                  PIC X(40).                    00001500
001600     05  CFG-VALUE                PIC X(40).                    00001600
001650     05  FILLER                   PIC X(04).                    00001650
001700*                                 END OF CFG-REC                 00001700
