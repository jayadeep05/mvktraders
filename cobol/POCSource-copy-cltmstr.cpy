000100****************************************************************00000100
000200*                                                               *00000200
000300*    COPY MEMBER:  CLTMSTR                                      *00000300
000400*    DESCRIPTION:  CLIENT MASTER RECORD - MVK TRADERS LEDGER    *00000400
000500*                  ONE ROW PER REGISTERED CLIENT.  READ-ONLY    *00000500
000600*                  TO THE MONTHLY PROFIT/POSTING BATCH SUITE -  *00000600
000700*                  MAINTAINED BY THE ONLINE ONBOARDING SYSTEM.  *00000700
000800*                                                               *00000800
000900*    HISTORY                                                    *00000900
001000*    --------                                                   *00001000
001100*    88/04/11  RHM  ORIGINAL COPY MEMBER - LEDGER CONV PROJ 40117001100
001200*    91/09/30  RHM  ADDED USER-IS-DELETED SOFT-DELETE FLAG       *00001200
001300*    94/02/17  DWK  ADDED USER-APPROVED-DATE FOR ADMIN APPROVAL  *00001300
001400*                   ENTRY-DATE OVERRIDE - REQ LDG-0294           *00001400
001500*    99/01/06  RHM  Y2K - CREATED/APPROVED DATES RE-VERIFIED AS  *00001500
001600*                   FULL CCYYMMDD, NO 2-DIGIT YEAR WINDOWING     *00001600
001700*                   NEEDED.  SEE PROJECT Y2K-0007.               *00001700
001800*                                                               *00001800
001900****************************************************************00001900
002000 01  CLT-REC.                                                   00002000
002100     05  CLT-USER-ID              PIC X(20).                    00002100
002200     05  CLT-USER-NAME            PIC X(60).                    00002200
002300     05  CLT-USER-EMAIL           PIC X(60).                    00002300
002400     05  CLT-USER-ROLE            PIC X(08).                    00002400
002500         88  CLT-ROLE-IS-CLIENT       VALUE 'CLIENT'.            00002500
002600     05  CLT-USER-STATUS          PIC X(08).                    00002600
002700         88  CLT-STATUS-IS-ACTIVE     VALUE 'ACTIVE'.            00002700
002800     05  CLT-USER-IS-DELETED      PIC X(01).                    00002800
002900         88  CLT-IS-DELETED           VALUE 'Y'.                 00002900
003000         88  CLT-NOT-DELETED          VALUE 'N'.                 00003000
003100     05  CLT-USER-CREATED-DATE    PIC 9(08).                     00003100
003200     05  CLT-CREATED-DATE-R REDEFINES CLT-USER-CREATED-DATE.     00003200
003300         10  CLT-CREATED-CCYY     PIC 9(04).                     00003300
003400         10  CLT-CREATED-MM       PIC 9(02).                     00003400
003500         10  CLT-CREATED-DD       PIC 9(02).                     00003500
003600     05  CLT-USER-APPROVED-DATE   PIC 9(08).                     00003600
003700     05  CLT-APPROVED-DATE-R REDEFINES CLT-USER-APPROVED-DATE.   00003700
003800         10  CLT-APPROVED-CCYY    PIC 9(04).                     00003800
003900         10  CLT-APPROVED-MM      PIC 9(02).                     00003900
004000         10  CLT-APPROVED-DD      PIC 9(02).                     00004000
004100     05  FILLER                   PIC X(40).                     00004100
004200*                                 END OF CLT-REC - 213 BYTES     00004200
