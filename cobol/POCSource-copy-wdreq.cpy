000100****************************************************************00000100
000200*                                                               *00000200
000300*    COPY MEMBER:  WDREQ                                        *00000300
000400*    DESCRIPTION:  WITHDRAWAL REQUEST RECORD - ONE ROW PER      *00000400
000500*                  PENDING OR DECIDED CAPITAL-WITHDRAWAL        *00000500
000600*                  REQUEST.  READ AND REWRITTEN (VIA            *00000600
000700*                  COPY-THROUGH) BY WDPOST.                     *00000700
000800*                                                               *00000800
000900*    HISTORY                                                    *00000900
001000*    --------                                                   *00001000
001100*    89/07/19  RHM  ORIGINAL COPY MEMBER - LEDGER CONV PROJ 40117001100
001200****************************************************************00001200
001300 01  WD-REC.                                                    00001300
001400     05  WD-REQUEST-ID            PIC X(36).                    00001400
001500     05  WD-USER-ID               PIC X(20).                    00001500
001600     05  WD-AMOUNT                PIC S9(15)V9(4) COMP-3.        00001600
001700     05  WD-STATUS                PIC X(10).                    00001700
001800         88  WD-STATUS-PENDING        VALUE 'PENDING'.           00001800
001900         88  WD-STATUS-APPROVED       VALUE 'APPROVED'.          00001900
002000         88  WD-STATUS-REJECTED       VALUE 'REJECTED'.          00002000
002100     05  FILLER                   PIC X(20).                    00002100
002200*                                 END OF WD-REC                  00002200
