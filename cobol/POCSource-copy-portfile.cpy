000100****************************************************************00000100
000200*                                                               *00000200
000300*    COPY MEMBER:  PORTFILE                                     *00000300
000400*    DESCRIPTION:  PORTFOLIO RECORD - MVK TRADERS LEDGER        *00000400
000500*                  ONE ROW PER CLIENT, 1:1 WITH CLT-REC.        *00000500
000600*                  RELATIVE ORGANIZATION - UPDATED IN PLACE BY  *00000600
000700*                  ALL FOUR POSTING RUNS (PRFCALC/DEPPOST/      *00000700
000800*                  WDPOST/PAYPOST).  RRN IS CAPTURED AT LOAD    *00000800
000900*                  TIME INTO PORT-LOOKUP-TABLE - SEE EACH       *00000900
001000*                  PROGRAM'S 2500-LOAD-PORT-TABLE PARAGRAPH.    *00001000
001100*                                                               *00001100
001200*    HISTORY                                                    *00001200
001300*    --------                                                   *00001300
001400*    88/04/11  RHM  ORIGINAL COPY MEMBER - LEDGER CONV PROJ 40117001400
001500*    90/11/02  DWK  ADDED PORT-TOTAL-PROFIT-EARNED LIFETIME      *00001500
001600*                   ACCUMULATOR - REQ LDG-0119                  *00001600
001700*    93/06/08  RHM  ADDED PORT-PROFIT-MODE / PORT-PROFIT-PERCENT*00001700
001800*                   FOR FIXED VS COMPOUNDING CLIENTS            *00001800
001900****************************************************************00001900
002000 01  PORT-REC.                                                  00002000
002100     05  PORT-USER-ID             PIC X(20).                    00002100
002200     05  PORT-TOTAL-INVESTED      PIC S9(15)V9(4) COMP-3.        00002200
002300     05  PORT-AVAILABLE-PROFIT    PIC S9(15)V9(4) COMP-3.        00002300
002400     05  PORT-TOTAL-VALUE         PIC S9(15)V9(4) COMP-3.        00002400
002500     05  PORT-TOTAL-PROFIT-EARNED PIC S9(15)V9(4) COMP-3.        00002500
002600     05  PORT-PROFIT-MODE         PIC X(11).                    00002600
002700         88  PORT-MODE-COMPOUNDING    VALUE 'COMPOUNDING'.       00002700
002800         88  PORT-MODE-FIXED          VALUE 'FIXED'.             00002800
002900     05  PORT-PROFIT-PERCENT      PIC S9(3)V9(2) COMP-3.         00002900
003000     05  FILLER                   PIC X(30).                    00003000
003100*                                 END OF PORT-REC - 93 BYTES     00003100
