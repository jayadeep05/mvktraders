000100 IDENTIFICATION DIVISION.                                         00000100
000200******************************************************************00000200
000300*                                                                *00000300
000400* PROGRAM:  DEPPOST                                              *00000400
000500*                                                                *00000500
000600* LICENSED MATERIALS - PROPERTY OF MVK TRADERS DP CENTER         *00000600
000700* ALL RIGHTS RESERVED                                            *00000700
000800*                                                                *00000800
000900* DESCRIPTION:  CASH-DEPOSIT APPROVAL POSTING RUN.  READS THE    *00000900
001000*               DEPOSIT REQUEST FILE AND, FOR EACH PENDING       *00001000
001100*               REQUEST, VALIDATES THE OWNING CLIENT, POSTS THE  *00001100
001200*               AMOUNT TO PORTFOLIO TOTAL-INVESTED AND           *00001200
001300*               TOTAL-VALUE, WRITES A LEDGER TRANSACTION, AND    *00001300
001400*               REWRITES THE REQUEST FILE WITH THE DECIDED       *00001400
001500*               STATUS.  COMPANION TO PRFCALC IN THE LEDGER      *00001500
001600*               CONVERSION SUITE.                                *00001600
001700*                                                                *00001700
001800******************************************************************00001800
001900* CHANGE HISTORY                                                  00001900
002000* --------------                                                  00002000
002100* 89/07/19  RHM  ORIGINAL PROGRAM - LEDGER CONVERSION PROJ 4011   00002100
002200* 90/02/06  RHM  CONVERTED FROM IN-PLACE REWRITE TO COPY-THROUGH  00002200
002300*                OF THE REQUEST FILE - REQ LDG-0026               00002300
002400* 91/05/30  DWK  CLIENT LOOKUP NOW BUILT FROM A TABLE RATHER      00002400
002500*                THAN A RE-READ PER REQUEST - REQ LDG-0049        00002500
002600* 93/11/15  RHM  REJECTION PATH ADDED - INACTIVE CLIENT NO        00002600
002700*                LONGER ABENDS THE RUN, REQUEST IS REJECTED       00002700
002800* 99/01/06  RHM  Y2K REMEDIATION - TRANSACTION CREATED-DATE NOW   00002800
002900*                STAMPED FROM A FULL CCYYMMDD ACCEPT - Y2K-0007   00002900
003000* 03/04/02  DWK  REQUEST FILE RECORD COUNTS ADDED TO RUN-END      00003000
003100*                DISPLAY FOR OPERATOR CONSOLE - REQ LDG-0429      00003100
003200******************************************************************00003200
003300 PROGRAM-ID.  DEPPOST.                                            00003300
003400 AUTHOR.  R H MASON.                                              00003400
003500 INSTALLATION.  MVK TRADERS DP CENTER.                            00003500
003600 DATE-WRITTEN.  07/19/89.                                         00003600
003700 DATE-COMPILED.                                                   00003700
003800 SECURITY.  THIS PROGRAM AND ITS LISTINGS ARE THE PROPERTY OF MVK 00003800
003900*    TRADERS AND ARE NOT TO BE REPRODUCED WITHOUT WRITTEN         00003900
004000*    AUTHORIZATION OF THE DP CENTER MANAGER.                      00004000
004100*                                                                 00004100
004200 ENVIRONMENT DIVISION.                                            00004200
004300 CONFIGURATION SECTION.                                           00004300
004400 SOURCE-COMPUTER.  IBM-390.                                       00004400
004500 OBJECT-COMPUTER.  IBM-390.                                       00004500
004600 SPECIAL-NAMES.                                                   00004600
004700     C01 IS TOP-OF-FORM.                                          00004700
004800*                                                                 00004800
004900 INPUT-OUTPUT SECTION.                                            00004900
005000 FILE-CONTROL.                                                    00005000
005100*                                                                 00005100
005200     SELECT CLIENT-FILE ASSIGN TO CLTFILE                         00005200
005300         ORGANIZATION IS LINE SEQUENTIAL                          00005300
005400         ACCESS MODE IS SEQUENTIAL                                00005400
005500         FILE STATUS IS WS-CLTFILE-STATUS.                        00005500
005600*                                                                 00005600
005700     SELECT PORTFOLIO-FILE ASSIGN TO PORTFILE                     00005700
005800         ORGANIZATION IS RELATIVE                                 00005800
005900         ACCESS MODE IS DYNAMIC                                   00005900
006000         RELATIVE KEY IS PORTFOLIO-RR-NUM                         00006000
006100         FILE STATUS IS WS-PORTFILE-STATUS.                       00006100
006200*                                                                 00006200
006300     SELECT TRANSACTION-FILE ASSIGN TO TRANFILE                   00006300
006400         ORGANIZATION IS LINE SEQUENTIAL                          00006400
006500         ACCESS MODE IS SEQUENTIAL                                00006500
006600         FILE STATUS IS WS-TRANFILE-STATUS.                       00006600
006700*                                                                 00006700
006800     SELECT DEPOSIT-REQUEST-FILE ASSIGN TO DEPFILE                00006800
006900         ORGANIZATION IS LINE SEQUENTIAL                          00006900
007000         ACCESS MODE IS SEQUENTIAL                                00007000
007100         FILE STATUS IS WS-DEPFILE-STATUS.                        00007100
007200*                                                                 00007200
007300     SELECT DEPOSIT-REQUEST-OUT ASSIGN TO DEPOUT                  00007300
007400         ORGANIZATION IS LINE SEQUENTIAL                          00007400
007500         ACCESS MODE IS SEQUENTIAL                                00007500
007600         FILE STATUS IS WS-DEPOUT-STATUS.                         00007600
007700*                                                                 00007700
007800 DATA DIVISION.                                                   00007800
007900 FILE SECTION.                                                    00007900
008000*                                                                 00008000
008100 FD  CLIENT-FILE                                                  00008100
008200     RECORDING MODE IS F                                          00008200
008300     LABEL RECORDS ARE STANDARD.                                  00008300
008400 COPY CLTMSTR.                                                    00008400
008500*                                                                 00008500
008600 FD  PORTFOLIO-FILE                                               00008600
008700     RECORDING MODE IS F                                          00008700
008800     LABEL RECORDS ARE STANDARD.                                  00008800
008900 COPY PORTFILE.                                                   00008900
009000*                                                                 00009000
009100 FD  TRANSACTION-FILE                                             00009100
009200     RECORDING MODE IS F                                          00009200
009300     LABEL RECORDS ARE STANDARD.                                  00009300
009400 COPY TRANREC.                                                    00009400
009500*                                                                 00009500
009600 FD  DEPOSIT-REQUEST-FILE                                         00009600
009700     RECORDING MODE IS F                                          00009700
009800     LABEL RECORDS ARE STANDARD.                                  00009800
009900 COPY DEPREQ.                                                     00009900
010000*                                                                 00010000
010100 FD  DEPOSIT-REQUEST-OUT                                          00010100
010200     RECORDING MODE IS F                                          00010200
010300     LABEL RECORDS ARE STANDARD.                                  00010300
010400 01  DEPOUT-REC                PIC X(86).                         00010400
010500*                                                                 00010500
010600******************************************************************00010600
010700 WORKING-STORAGE SECTION.                                         00010700
010800******************************************************************00010800
010900*                                                                 00010900
011000 01  WS-FILE-STATUS-CODES.                                        00011000
011100     05  WS-CLTFILE-STATUS     PIC X(02).                         00011100
011200         88  CLTFILE-OK            VALUE '00'.                    00011200
011300         88  CLTFILE-EOF           VALUE '10'.                    00011300
011400     05  WS-PORTFILE-STATUS    PIC X(02).                         00011400
011500         88  PORTFILE-OK           VALUE '00'.                    00011500
011600     05  WS-TRANFILE-STATUS    PIC X(02).                         00011600
011700         88  TRANFILE-OK           VALUE '00'.                    00011700
011800     05  WS-DEPFILE-STATUS     PIC X(02).                         00011800
011900         88  DEPFILE-OK            VALUE '00'.                    00011900
012000         88  DEPFILE-EOF           VALUE '10'.                    00012000
012100     05  WS-DEPOUT-STATUS      PIC X(02).                         00012100
012200         88  DEPOUT-OK             VALUE '00'.                    00012200
012300     05  FILLER                PIC X(10).                         00012300
012400*                                                                 00012400
012500 01  WS-SWITCHES.                                                 00012500
012600     05  WS-EOF-CLIENT-SW      PIC X(01)  VALUE 'N'.              00012600
012700         88  EOF-CLIENT            VALUE 'Y'.                     00012700
012800     05  WS-EOF-DEP-SW         PIC X(01)  VALUE 'N'.              00012800
012900         88  EOF-DEP               VALUE 'Y'.                     00012900
013000     05  WS-CLT-FOUND-SW       PIC X(01)  VALUE 'N'.              00013000
013100         88  CLT-FOUND             VALUE 'Y'.                     00013100
013200     05  WS-PORT-FOUND-SW      PIC X(01)  VALUE 'N'.              00013200
013300         88  PORT-FOUND            VALUE 'Y'.                     00013300
013400     05  FILLER                PIC X(10).                         00013400
013500*                                                                 00013500
013600 77  WS-CLT-TAB-COUNT          PIC S9(8)  COMP  VALUE 0.          00013600
013700 77  WS-PORT-TAB-COUNT         PIC S9(8)  COMP  VALUE 0.          00013700
013800 77  PORTFOLIO-RR-NUM          PIC S9(8)  COMP  VALUE 0.          00013800
013900 77  WS-DEP-REQ-COUNT          PIC S9(8)  COMP  VALUE 0.          00013900
014000 77  WS-DEP-APPR-COUNT         PIC S9(8)  COMP  VALUE 0.          00014000
014100 77  WS-DEP-REJ-COUNT          PIC S9(8)  COMP  VALUE 0.          00014100
014200*                                                                 00014200
014300 01  WS-SYSTEM-DATE.                                              00014300
014400     05  WS-SYSDATE-CCYYMMDD   PIC 9(08).                         00014400
014500     05  WS-SYSDATE-R REDEFINES WS-SYSDATE-CCYYMMDD.              00014500
014600         10  WS-SYSDATE-CCYY   PIC 9(04).                         00014600
014700         10  WS-SYSDATE-MM     PIC 9(02).                         00014700
014800         10  WS-SYSDATE-DD     PIC 9(02).                         00014800
014900     05  FILLER                PIC X(10).                         00014900
015000*                                                                 00015000
015100 01  WS-CLIENT-LOOKUP-TABLE.                                      00015100
015200     05  CL-ENTRY OCCURS 5000 TIMES INDEXED BY CL-IDX.            00015200
015300         10  CL-USER-ID        PIC X(20).                         00015300
015400         10  CL-STATUS         PIC X(08).                         00015400
015500         10  CL-IS-DELETED     PIC X(01).                         00015500
015600         10  FILLER            PIC X(03).                         00015600
015700 01  WS-CLIENT-LOOKUP-R REDEFINES WS-CLIENT-LOOKUP-TABLE.         00015700
015800     05  CL-FLAT-ENTRY         PIC X(32) OCCURS 5000 TIMES.       00015800
015900*                                                                 00015900
016000 01  WS-PORT-LOOKUP-TABLE.                                        00016000
016100     05  PL-ENTRY OCCURS 5000 TIMES INDEXED BY PL-IDX.            00016100
016200         10  PL-USER-ID        PIC X(20).                         00016200
016300         10  PL-RRN            PIC S9(8)  COMP.                   00016300
016400         10  FILLER            PIC X(04).                         00016400
016500 01  WS-PORT-LOOKUP-R REDEFINES WS-PORT-LOOKUP-TABLE.             00016500
016600     05  PL-FLAT-ENTRY         PIC X(28) OCCURS 5000 TIMES.       00016600
016700*                                                                 00016700
016800 01  WS-TXN-DESC                PIC X(200).                       00016800
016900*                                                                 00016900
017000 01  WS-CTL-DISPLAY-LINE.                                         00017000
017100     05  FILLER    PIC X(20)  VALUE 'DEPPOST RUN TOTALS -'.       00017100
017200     05  FILLER    PIC X(10)  VALUE ' REQ/APPR/'.                 00017200
017300     05  FILLER    PIC X(04)  VALUE 'REJ:'.                       00017300
017400*                                                                 00017400
017500******************************************************************00017500
017600 PROCEDURE DIVISION.                                              00017600
017700******************************************************************00017700
017800*                                                                 00017800
017900 0000-MAIN-CONTROL.                                               00017900
018000*    DRIVES THE ENTIRE DEPOSIT-APPROVAL POSTING RUN.              00018000
018100     PERFORM 0100-OPEN-FILES                                      00018100
018200         THRU 0100-EXIT.                                          00018200
018300     PERFORM 1500-SET-TXN-DATE                                    00018300
018400         THRU 1500-EXIT.                                          00018400
018500     PERFORM 2000-LOAD-CLIENT-TABLE                               00018500
018600         THRU 2000-EXIT.                                          00018600
018700     PERFORM 2500-LOAD-PORT-TABLE                                 00018700
018800         THRU 2500-EXIT.                                          00018800
018900     PERFORM 3000-PROCESS-REQUESTS                                00018900
019000         THRU 3000-EXIT.                                          00019000
019100     PERFORM 9000-CLOSE-FILES                                     00019100
019200         THRU 9000-EXIT.                                          00019200
019300     DISPLAY WS-CTL-DISPLAY-LINE.                                 00019300
019400     DISPLAY 'REQUESTS READ..... ' WS-DEP-REQ-COUNT.              00019400
019500     DISPLAY 'REQUESTS APPROVED.. ' WS-DEP-APPR-COUNT.            00019500
019600     DISPLAY 'REQUESTS REJECTED.. ' WS-DEP-REJ-COUNT.             00019600
019700     STOP RUN.                                                    00019700
019800*                                                                 00019800
019900 0100-OPEN-FILES.                                                 00019900
020000     OPEN INPUT  CLIENT-FILE.                                     00020000
020100     IF NOT CLTFILE-OK                                            00020100
020200         DISPLAY '0100-OPEN-FILES - CLTFILE ERR' WS-CLTFILE-STATUS00020200
020300         GO TO 9999-ABEND-RTN                                     00020300
020400     END-IF.                                                      00020400
020500     OPEN I-O    PORTFOLIO-FILE.                                  00020500
020600     IF NOT PORTFILE-OK                                           00020600
020700         DISPLAY '0100-OPEN-PORTFILE ERR' WS-PORTFILE-STATUS      00020700
020800         GO TO 9999-ABEND-RTN                                     00020800
020900     END-IF.                                                      00020900
021000     OPEN EXTEND  TRANSACTION-FILE.                               00021000
021100     IF NOT TRANFILE-OK                                           00021100
021200         DISPLAY '0100-OPEN-TRANFILE ERR' WS-TRANFILE-STATUS      00021200
021300         GO TO 9999-ABEND-RTN                                     00021300
021400     END-IF.                                                      00021400
021500     OPEN INPUT  DEPOSIT-REQUEST-FILE.                            00021500
021600     IF NOT DEPFILE-OK                                            00021600
021700         DISPLAY '0100-OPEN-DEPFILE ERR' WS-DEPFILE-STATUS        00021700
021800         GO TO 9999-ABEND-RTN                                     00021800
021900     END-IF.                                                      00021900
022000     OPEN OUTPUT DEPOSIT-REQUEST-OUT.                             00022000
022100     IF NOT DEPOUT-OK                                             00022100
022200         DISPLAY '0100-OPEN-DEPOUT ERR' WS-DEPOUT-STATUS          00022200
022300         GO TO 9999-ABEND-RTN                                     00022300
022400     END-IF.                                                      00022400
022500 0100-EXIT.                                                       00022500
022600     EXIT.                                                        00022600
022700*                                                                 00022700
022800 1500-SET-TXN-DATE.                                               00022800
022900     ACCEPT WS-SYSDATE-CCYYMMDD FROM DATE YYYYMMDD.               00022900
023000 1500-EXIT.                                                       00023000
023100     EXIT.                                                        00023100
023200*                                                                 00023200
023300******************************************************************00023300
023400* 2000-LOAD-CLIENT-TABLE BUILDS AN IN-MEMORY STATUS LOOKUP OVER   00023400
023500* THE CLIENT MASTER SO EACH REQUEST CAN BE VALIDATED WITHOUT A    00023500
023600* RE-READ OF THE SEQUENTIAL CLIENT FILE - SEE CHANGE HIST 91/05/3000023600
023700******************************************************************00023700
023800 2000-LOAD-CLIENT-TABLE.                                          00023800
023900     PERFORM 2100-READ-CLIENT-RECORD                              00023900
024000         THRU 2100-EXIT                                           00024000
024100         UNTIL EOF-CLIENT.                                        00024100
024200 2000-EXIT.                                                       00024200
024300     EXIT.                                                        00024300
024400*                                                                 00024400
024500 2100-READ-CLIENT-RECORD.                                         00024500
024600     READ CLIENT-FILE                                             00024600
024700         AT END                                                   00024700
024800             MOVE 'Y' TO WS-EOF-CLIENT-SW                         00024800
024900         NOT AT END                                               00024900
025000             ADD 1 TO WS-CLT-TAB-COUNT                            00025000
025100             IF WS-CLT-TAB-COUNT > 5000                           00025100
025200                 DISPLAY '2100-READ-CLIENT-RECORD - TAB FULL'     00025200
025300                 GO TO 9999-ABEND-RTN                             00025300
025400             END-IF                                               00025400
025500             SET CL-IDX TO WS-CLT-TAB-COUNT                       00025500
025600             MOVE CLT-USER-ID     TO CL-USER-ID (CL-IDX)          00025600
025700             MOVE CLT-USER-STATUS TO CL-STATUS (CL-IDX)           00025700
025800             MOVE CLT-USER-IS-DELETED TO CL-IS-DELETED (CL-IDX)   00025800
025900     END-READ.                                                    00025900
026000 2100-EXIT.                                                       00026000
026100     EXIT.                                                        00026100
026200*                                                                 00026200
026300******************************************************************00026300
026400* 2500-LOAD-PORT-TABLE BUILDS THE RRN LOOKUP TABLE OVER THE       00026400
026500* RELATIVE PORTFOLIO FILE, AS IN PRFCALC.                         00026500
026600******************************************************************00026600
026700 2500-LOAD-PORT-TABLE.                                            00026700
026800     MOVE 0 TO PORTFOLIO-RR-NUM.                                  00026800
026900     PERFORM 2600-READ-NEXT-PORT-REC                              00026900
027000         THRU 2600-EXIT                                           00027000
027100         UNTIL WS-PORTFILE-STATUS = '10'.                         00027100
027200 2500-EXIT.                                                       00027200
027300     EXIT.                                                        00027300
027400*                                                                 00027400
027500 2600-READ-NEXT-PORT-REC.                                         00027500
027600     ADD 1 TO PORTFOLIO-RR-NUM.                                   00027600
027700     READ PORTFOLIO-FILE                                          00027700
027800         INVALID KEY                                              00027800
027900             MOVE '10' TO WS-PORTFILE-STATUS                      00027900
028000     END-READ.                                                    00028000
028100     IF WS-PORTFILE-STATUS = '00'                                 00028100
028200         ADD 1 TO WS-PORT-TAB-COUNT                               00028200
028300         IF WS-PORT-TAB-COUNT > 5000                              00028300
028400             DISPLAY '2600-READ-NEXT-PORT-REC - TAB FULL'         00028400
028500             GO TO 9999-ABEND-RTN                                 00028500
028600         END-IF                                                   00028600
028700         SET PL-IDX TO WS-PORT-TAB-COUNT                          00028700
028800         MOVE PORT-USER-ID     TO PL-USER-ID (PL-IDX)             00028800
028900         MOVE PORTFOLIO-RR-NUM TO PL-RRN (PL-IDX)                 00028900
029000     END-IF.                                                      00029000
029100 2600-EXIT.                                                       00029100
029200     EXIT.                                                        00029200
029300*                                                                 00029300
029400******************************************************************00029400
029500* 3000 SERIES - READS EACH DEPOSIT REQUEST AND DECIDES IT.        00029500
029600******************************************************************00029600
029700 3000-PROCESS-REQUESTS.                                           00029700
029800     PERFORM 3050-READ-REQUEST                                    00029800
029900         THRU 3050-EXIT.                                          00029900
030000     PERFORM 3100-DECIDE-ONE-REQUEST                              00030000
030100         THRU 3100-EXIT                                           00030100
030200         UNTIL EOF-DEP.                                           00030200
030300 3000-EXIT.                                                       00030300
030400     EXIT.                                                        00030400
030500*                                                                 00030500
030600 3050-READ-REQUEST.                                               00030600
030700     READ DEPOSIT-REQUEST-FILE                                    00030700
030800         AT END                                                   00030800
030900             MOVE 'Y' TO WS-EOF-DEP-SW                            00030900
031000         NOT AT END                                               00031000
031100             ADD 1 TO WS-DEP-REQ-COUNT                            00031100
031200     END-READ.                                                    00031200
031300 3050-EXIT.                                                       00031300
031400     EXIT.                                                        00031400
031500*                                                                 00031500
031600 3100-DECIDE-ONE-REQUEST.                                         00031600
031700     IF NOT DEP-STATUS-PENDING                                    00031700
031800         GO TO 3190-COPY-REQUEST                                  00031800
031900     END-IF.                                                      00031900
032000     PERFORM 3110-LOOKUP-CLIENT                                   00032000
032100         THRU 3110-EXIT.                                          00032100
032200     IF NOT CLT-FOUND                                             00032200
032300         OR CL-STATUS (CL-IDX) NOT = 'ACTIVE'                     00032300
032400         OR CL-IS-DELETED (CL-IDX) = 'Y'                          00032400
032500         PERFORM 3200-REJECT-DEPOSIT                              00032500
032600             THRU 3200-EXIT                                       00032600
032700         GO TO 3190-COPY-REQUEST                                  00032700
032800     END-IF.                                                      00032800
032900     PERFORM 3120-LOOKUP-PORTFOLIO                                00032900
033000         THRU 3120-EXIT.                                          00033000
033100     IF NOT PORT-FOUND                                            00033100
033200         PERFORM 3200-REJECT-DEPOSIT                              00033200
033300             THRU 3200-EXIT                                       00033300
033400         GO TO 3190-COPY-REQUEST                                  00033400
033500     END-IF.                                                      00033500
033600     PERFORM 3130-APPROVE-DEPOSIT                                 00033600
033700         THRU 3130-EXIT.                                          00033700
033800 3190-COPY-REQUEST.                                               00033800
033900     MOVE DEP-REC TO DEPOUT-REC.                                  00033900
034000     WRITE DEPOUT-REC.                                            00034000
034100     IF NOT DEPOUT-OK                                             00034100
034200         DISPLAY '3190-COPY-REQUEST - WRITE FAILED'               00034200
034300         GO TO 9999-ABEND-RTN                                     00034300
034400     END-IF.                                                      00034400
034500     PERFORM 3050-READ-REQUEST                                    00034500
034600         THRU 3050-EXIT.                                          00034600
034700 3100-EXIT.                                                       00034700
034800     EXIT.                                                        00034800
034900*                                                                 00034900
035000 3110-LOOKUP-CLIENT.                                              00035000
035100     MOVE 'N' TO WS-CLT-FOUND-SW.                                 00035100
035200     SET CL-IDX TO 1.                                             00035200
035300     SEARCH CL-ENTRY                                              00035300
035400         AT END                                                   00035400
035500             CONTINUE                                             00035500
035600         WHEN CL-USER-ID (CL-IDX) = DEP-USER-ID                   00035600
035700             MOVE 'Y' TO WS-CLT-FOUND-SW                          00035700
035800     END-SEARCH.                                                  00035800
035900 3110-EXIT.                                                       00035900
036000     EXIT.                                                        00036000
036100*                                                                 00036100
036200 3120-LOOKUP-PORTFOLIO.                                           00036200
036300     MOVE 'N' TO WS-PORT-FOUND-SW.                                00036300
036400     SET PL-IDX TO 1.                                             00036400
036500     SEARCH PL-ENTRY                                              00036500
036600         AT END                                                   00036600
036700             CONTINUE                                             00036700
036800         WHEN PL-USER-ID (PL-IDX) = DEP-USER-ID                   00036800
036900             MOVE 'Y' TO WS-PORT-FOUND-SW                         00036900
037000     END-SEARCH.                                                  00037000
037100     IF PORT-FOUND                                                00037100
037200         MOVE PL-RRN (PL-IDX) TO PORTFOLIO-RR-NUM                 00037200
037300         READ PORTFOLIO-FILE                                      00037300
037400             INVALID KEY                                          00037400
037500                 MOVE 'N' TO WS-PORT-FOUND-SW                     00037500
037600         END-READ                                                 00037600
037700     END-IF.                                                      00037700
037800 3120-EXIT.                                                       00037800
037900     EXIT.                                                        00037900
038000*                                                                 00038000
038100******************************************************************00038100
038200* 3130-APPROVE-DEPOSIT POSTS THE REQUEST TO THE PORTFOLIO, WRITES 00038200
038300* THE LEDGER TRANSACTION AND MARKS THE REQUEST APPROVED.          00038300
038400******************************************************************00038400
038500 3130-APPROVE-DEPOSIT.                                            00038500
038600     ADD DEP-AMOUNT TO PORT-TOTAL-INVESTED.                       00038600
038700     ADD DEP-AMOUNT TO PORT-TOTAL-VALUE.                          00038700
038800     REWRITE PORT-REC                                             00038800
038900         INVALID KEY                                              00038900
039000             DISPLAY '3130-APPROVE-DEPOSIT - REWRITE FAILED'      00039000
039100             GO TO 9999-ABEND-RTN                                 00039100
039200     END-REWRITE.                                                 00039200
039300     MOVE DEP-USER-ID TO TXN-USER-ID.                             00039300
039400     MOVE 'DEPOSIT'   TO TXN-TYPE.                                00039400
039500     MOVE DEP-AMOUNT  TO TXN-AMOUNT.                              00039500
039600     MOVE SPACES      TO WS-TXN-DESC.                             00039600
039700     STRING 'CASH DEPOSIT APPROVED - REQUEST ' DELIMITED BY SIZE  00039700
039800         DEP-REQUEST-ID  DELIMITED BY SIZE                        00039800
039900         INTO WS-TXN-DESC                                         00039900
040000     END-STRING.                                                  00040000
040100     MOVE WS-TXN-DESC         TO TXN-DESCRIPTION.                 00040100
040200     MOVE WS-SYSDATE-CCYYMMDD TO TXN-CREATED-DATE.                00040200
040300     WRITE TRAN-REC.                                              00040300
040400     IF NOT TRANFILE-OK                                           00040400
040500         DISPLAY '3130-APPROVE-DEPOSIT - TXN WRITE FAILED'        00040500
040600         GO TO 9999-ABEND-RTN                                     00040600
040700     END-IF.                                                      00040700
040800     MOVE 'APPROVED' TO DEP-STATUS.                               00040800
040900     ADD 1 TO WS-DEP-APPR-COUNT.                                  00040900
041000 3130-EXIT.                                                       00041000
041100     EXIT.                                                        00041100
041200*                                                                 00041200
041300 3200-REJECT-DEPOSIT.                                             00041300
041400     MOVE 'REJECTED' TO DEP-STATUS.                               00041400
041500     ADD 1 TO WS-DEP-REJ-COUNT.                                   00041500
041600 3200-EXIT.                                                       00041600
041700     EXIT.                                                        00041700
041800*                                                                 00041800
041900 9000-CLOSE-FILES.                                                00041900
042000     CLOSE CLIENT-FILE.                                           00042000
042100     CLOSE PORTFOLIO-FILE.                                        00042100
042200     CLOSE TRANSACTION-FILE.                                      00042200
042300     CLOSE DEPOSIT-REQUEST-FILE.                                  00042300
042400     CLOSE DEPOSIT-REQUEST-OUT.                                   00042400
042500 9000-EXIT.                                                       00042500
042600     EXIT.                                                        00042600
042700*                                                                 00042700
042800******************************************************************00042800
042900* 9999-ABEND-RTN IS THE COMMON ERROR EXIT FOR UNRECOVERABLE FILE  00042900
043000* STATUS CONDITIONS.  A SINGLE BAD REQUEST DOES NOT ABEND THE RUN 00043000
043100* - IT IS REJECTED - SEE CHANGE HISTORY 93/11/15.                 00043100
043200******************************************************************00043200
043300 9999-ABEND-RTN.                                                  00043300
043400     DISPLAY 'DEPPOST - ABNORMAL TERMINATION - SEE STATUS ABOVE'. 00043400
043500     CLOSE CLIENT-FILE                                            00043500
043600           PORTFOLIO-FILE                                         00043600
043700           TRANSACTION-FILE                                       00043700
043800           DEPOSIT-REQUEST-FILE                                   00043800
043900           DEPOSIT-REQUEST-OUT.                                   00043900
044000     MOVE 16 TO RETURN-CODE.                                      00044000
044100     STOP RUN.                                                    00044100
