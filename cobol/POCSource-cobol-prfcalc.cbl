000100 IDENTIFICATION DIVISION.                                         00000100
000200******************************************************************00000200
000300*                                                                *00000300
000400* PROGRAM:  PRFCALC                                              *00000400
000500*                                                                *00000500
000600* LICENSED MATERIALS - PROPERTY OF MVK TRADERS DP CENTER         *00000600
000700* ALL RIGHTS RESERVED                                            *00000700
000800*                                                                *00000800
000900* DESCRIPTION:  MONTHLY PROFIT CALCULATION AND POSTING RUN.      *00000900
001000*               READS THE ACTIVE CLIENT MASTER AND, FOR EACH     *00001000
001100*               ELIGIBLE CLIENT, COMPUTES THIS CYCLE'S PROFIT,   *00001100
001200*               APPLIES THE FIRST-MONTH PRORATION RULE WHERE     *00001200
001300*               APPLICABLE, POSTS THE RESULT TO THE PORTFOLIO    *00001300
001400*               FILE, WRITES A DATED HISTORY ROW AND A LEDGER    *00001400
001500*               TRANSACTION, AND PRINTS THE MONTHLY PROFIT RUN   *00001500
001600*               CONTROL REPORT.  THIS IS THE PRIMARY BATCH JOB   *00001600
001700*               OF THE LEDGER CONVERSION SUITE - RUN ONCE PER    *00001700
001800*               CALENDAR MONTH, NORMALLY ON OR NEAR CUT-OFF.     *00001800
001900*                                                                *00001900
002000******************************************************************00002000
002100* CHANGE HISTORY                                                  00002100
002200* --------------                                                  00002200
002300* 88/04/11  RHM  ORIGINAL PROGRAM - LEDGER CONVERSION PROJ 4011   00002300
002400* 88/06/02  RHM  ADDED COMPOUNDING-VS-FIXED POSTING BRANCH PER    00002400
002500*                PORTFOLIO-MODE FLAG - REQ LDG-0041               00002500
002600* 89/01/14  RHM  ADDED FIRST-MONTH PRORATION (DAY-BASED) AND      00002600
002700*                MONTHLY CUT-OFF SKIP RULE - REQ LDG-0058         00002700
002800* 90/03/09  DWK  ADDED SLAB-BASED PRORATION METHOD AS ALTERNATE   00002800
002900*                TO DAY-BASED - REQ LDG-0073 - CONFIG DRIVEN      00002900
003000* 90/11/02  DWK  LIFETIME PROFIT-EARNED ACCUMULATOR NOW           00003000
003100*                MAINTAINED HERE TO MATCH PORTFILE CHANGE         00003100
003200* 91/09/30  RHM  HONOR CLIENT SOFT-DELETE FLAG WHEN SELECTING     00003200
003300*                ELIGIBLE ROWS FROM THE CLIENT MASTER             00003300
003400* 92/03/25  DWK  WRITE HIST-ELIGIBLE-CAPITAL AND HIST-IS-PRORATED 00003400
003500*                TO SUPPORT AUDITOR FIRST-MONTH REVIEW            00003500
003600* 93/06/08  RHM  RATE NOW TAKEN FROM PORTFOLIO RECORD PROFIT MODE 00003600
003700*                RATHER THAN A SINGLE SHOP-WIDE RATE              00003700
003800* 94/02/17  DWK  HONOR ADMIN-APPROVAL-DATE AS ENTRY DATE WHEN     00003800
003900*                CONFIG FLAG IS ON - REQ LDG-0294                 00003900
004000* 96/08/14  RHM  WRITE HIST-PROFIT-MODE FOR AUDIT TRAIL           00004000
004100* 98/05/19  RHM  IDEMPOTENCY GUARD ADDED - SKIP CLIENT IF A       00004100
004200*                HISTORY ROW ALREADY EXISTS FOR THIS CYCLE        00004200
004300*                MONTH/YEAR - REQ LDG-0360 - RERUN PROTECTION     00004300
004400* 99/01/06  RHM  Y2K REMEDIATION - SYSTEM DATE NOW ACCEPTED AS    00004400
004500*                FULL CCYYMMDD (DATE YYYYMMDD PHRASE) IN PLACE    00004500
004600*                OF THE OLD 2-DIGIT YEAR ACCEPT - SEE 1500-       00004600
004700*                DETERMINE-CYCLE-PERIOD.  SEE PROJECT Y2K-0007.   00004700
004800* 99/01/06  RHM  LEAP-YEAR TEST REWORKED TO USE FULL 4-DIGIT      00004800
004900*                CENTURY RATHER THAN A WINDOWED 2-DIGIT YEAR      00004900
005000* 02/10/02  DWK  MONTHLY PROFIT RUN CONTROL REPORT FOOTER ADDED   00005000
005100*                (CLIENTS-PROCESSED/SKIPPED/PRORATED, TOTAL       00005100
005200*                PROFIT POSTED) - REQ LDG-0418                    00005200
005300* 05/07/21  RHM  PER-CLIENT ISOLATION - A MISSING OR ZERO-        00005300
005400*                INVESTED PORTFOLIO NO LONGER ABENDS THE RUN,     00005400
005500*                IT IS COUNTED SKIPPED - REQ LDG-0455             00005500
005600* 06/02/13  DWK  0100-OPEN-FILES WAS NOT OPENING TRANFILE - RUN   00005600
005700*                ABENDED ON THE FIRST 3180-WRITE-TRANSACTION OF   00005700
005800*                ANY CYCLE - REQ LDG-0479 - AUDITOR CAUGHT ON     00005800
005900*                PARALLEL TEST, NOT IN PRODUCTION                 00005900
006000* 06/02/13  DWK  1210-APPLY-ONE-ENTRY MOVED CFGPARM PERCENT TEXT  00006000
006100*                STRAIGHT INTO A COMP-3 RATE FIELD WITH THE       00006100
006200*                DECIMAL POINT STILL IN IT - ADDED 1220-EDIT-     00006200
006300*                CFG-PERCENT TO SPLIT ON THE POINT FIRST -        00006300
006400*                REQ LDG-0479                                     00006400
006500* 06/02/13  DWK  3150-COMPUTE-PROFIT STORED THE RAW 4-DECIMAL     00006500
006600*                PRODUCT - PROFIT-AMOUNT IS NOW ROUNDED TO THE    00006600
006700*                PENNY AT THE POINT OF COMPUTATION BEFORE IT IS   00006700
006800*                POSTED, WRITTEN TO HISTORY OR LEDGERED - REQ     00006800
006900*                LDG-0479                                         00006900
007000* 06/02/13  DWK  3160-POST-PORTFOLIO MOVED THE RATE INTO          00007000
007100*                PORT-PROFIT-PERCENT BEFORE MULTIPLYING BY 100 -  00007100
007200*                THE MOVE TRUNCATED THE RATE FIRST, UNDERSTATING  00007200
007300*                EVERY COMPOUNDING CLIENT'S STORED RATE - NOW A   00007300
007400*                SINGLE COMPUTE, LIKE 3170-WRITE-HISTORY ALREADY  00007400
007500*                DID - REQ LDG-0479                               00007500
007600* 06/02/13  DWK  ADDED THE FUTURE-ENTRY SKIP TEST TO 3130-        00007600
007700*                DETERMINE-ENTRY-DATE - A CLIENT ENTERED AFTER    00007700
007800*                THE CYCLE MONTH WAS FALLING THROUGH TO A FULL    00007800
007900*                FRACTION WITH NO CUT-OFF TEST AT ALL - REQ       00007900
008000*                LDG-0479                                         00008000
008100******************************************************************00008100
008200 PROGRAM-ID.  PRFCALC.                                            00008200
008300 AUTHOR.  R H MASON.                                              00008300
008400 INSTALLATION.  MVK TRADERS DP CENTER.                            00008400
008500 DATE-WRITTEN.  04/11/88.                                         00008500
008600 DATE-COMPILED.                                                   00008600
008700 SECURITY.  THIS PROGRAM AND ITS LISTINGS ARE THE PROPERTY OF MVK 00008700
008800*    TRADERS AND ARE NOT TO BE REPRODUCED WITHOUT WRITTEN         00008800
008900*    AUTHORIZATION OF THE DP CENTER MANAGER.                      00008900
009000*                                                                 00009000
009100 ENVIRONMENT DIVISION.                                            00009100
009200 CONFIGURATION SECTION.                                           00009200
009300 SOURCE-COMPUTER.  IBM-390.                                       00009300
009400 OBJECT-COMPUTER.  IBM-390.                                       00009400
009500 SPECIAL-NAMES.                                                   00009500
009600     C01 IS TOP-OF-FORM.                                          00009600
009700*                                                                 00009700
009800 INPUT-OUTPUT SECTION.                                            00009800
009900 FILE-CONTROL.                                                    00009900
010000*                                                                 00010000
010100     SELECT CLIENT-FILE ASSIGN TO CLTFILE                         00010100
010200         ORGANIZATION IS LINE SEQUENTIAL                          00010200
010300         ACCESS MODE IS SEQUENTIAL                                00010300
010400         FILE STATUS IS WS-CLTFILE-STATUS.                        00010400
010500*                                                                 00010500
010600     SELECT CONFIG-FILE ASSIGN TO CFGFILE                         00010600
010700         ORGANIZATION IS LINE SEQUENTIAL                          00010700
010800         ACCESS MODE IS SEQUENTIAL                                00010800
010900         FILE STATUS IS WS-CFGFILE-STATUS.                        00010900
011000*                                                                 00011000
011100     SELECT PORTFOLIO-FILE ASSIGN TO PORTFILE                     00011100
011200         ORGANIZATION IS RELATIVE                                 00011200
011300         ACCESS MODE IS DYNAMIC                                   00011300
011400         RELATIVE KEY IS PORTFOLIO-RR-NUM                         00011400
011500         FILE STATUS IS WS-PORTFILE-STATUS.                       00011500
011600*                                                                 00011600
011700     SELECT HISTORY-FILE ASSIGN TO HISTFILE                       00011700
011800         ORGANIZATION IS LINE SEQUENTIAL                          00011800
011900         ACCESS MODE IS SEQUENTIAL                                00011900
012000         FILE STATUS IS WS-HISTFILE-STATUS.                       00012000
012100*                                                                 00012100
012200     SELECT TRANSACTION-FILE ASSIGN TO TRANFILE                   00012200
012300         ORGANIZATION IS LINE SEQUENTIAL                          00012300
012400         ACCESS MODE IS SEQUENTIAL                                00012400
012500         FILE STATUS IS WS-TRANFILE-STATUS.                       00012500
012600*                                                                 00012600
012700     SELECT REPORT-FILE ASSIGN TO PRFRPT                          00012700
012800         ORGANIZATION IS LINE SEQUENTIAL                          00012800
012900         ACCESS MODE IS SEQUENTIAL                                00012900
013000         FILE STATUS IS WS-RPTFILE-STATUS.                        00013000
013100*                                                                 00013100
013200 DATA DIVISION.                                                   00013200
013300 FILE SECTION.                                                    00013300
013400*                                                                 00013400
013500 FD  CLIENT-FILE                                                  00013500
013600     RECORDING MODE IS F                                          00013600
013700     LABEL RECORDS ARE STANDARD.                                  00013700
013800 COPY CLTMSTR.                                                    00013800
013900*                                                                 00013900
014000 FD  CONFIG-FILE                                                  00014000
014100     RECORDING MODE IS F                                          00014100
014200     LABEL RECORDS ARE STANDARD.                                  00014200
014300 COPY CFGPARM.                                                    00014300
014400*                                                                 00014400
014500 FD  PORTFOLIO-FILE                                               00014500
014600     RECORDING MODE IS F                                          00014600
014700     LABEL RECORDS ARE STANDARD.                                  00014700
014800 COPY PORTFILE.                                                   00014800
014900*                                                                 00014900
015000 FD  HISTORY-FILE                                                 00015000
015100     RECORDING MODE IS F                                          00015100
015200     LABEL RECORDS ARE STANDARD.                                  00015200
015300 COPY HISTREC.                                                    00015300
015400*                                                                 00015400
015500 FD  TRANSACTION-FILE                                             00015500
015600     RECORDING MODE IS F                                          00015600
015700     LABEL RECORDS ARE STANDARD.                                  00015700
015800 COPY TRANREC.                                                    00015800
015900*                                                                 00015900
016000 FD  REPORT-FILE                                                  00016000
016100     RECORDING MODE IS F                                          00016100
016200     LABEL RECORDS ARE STANDARD.                                  00016200
016300 01  RPT-LINE                  PIC X(132).                        00016300
016400*                                                                 00016400
016500******************************************************************00016500
016600 WORKING-STORAGE SECTION.                                         00016600
016700******************************************************************00016700
016800*                                                                 00016800
016900 01  WS-FILE-STATUS-CODES.                                        00016900
017000     05  WS-CLTFILE-STATUS     PIC X(02).                         00017000
017100         88  CLTFILE-OK            VALUE '00'.                    00017100
017200         88  CLTFILE-EOF           VALUE '10'.                    00017200
017300     05  WS-CFGFILE-STATUS     PIC X(02).                         00017300
017400         88  CFGFILE-OK            VALUE '00'.                    00017400
017500         88  CFGFILE-EOF           VALUE '10'.                    00017500
017600     05  WS-PORTFILE-STATUS    PIC X(02).                         00017600
017700         88  PORTFILE-OK           VALUE '00'.                    00017700
017800         88  PORTFILE-NOTFND       VALUE '23'.                    00017800
017900     05  WS-HISTFILE-STATUS    PIC X(02).                         00017900
018000         88  HISTFILE-OK           VALUE '00'.                    00018000
018100         88  HISTFILE-EOF          VALUE '10'.                    00018100
018200     05  WS-TRANFILE-STATUS    PIC X(02).                         00018200
018300         88  TRANFILE-OK           VALUE '00'.                    00018300
018400     05  WS-RPTFILE-STATUS     PIC X(02).                         00018400
018500         88  RPTFILE-OK            VALUE '00'.                    00018500
018600     05  FILLER                PIC X(10).                         00018600
018700*                                                                 00018700
018800 01  WS-SWITCHES.                                                 00018800
018900     05  WS-EOF-CLIENT-SW      PIC X(01)  VALUE 'N'.              00018900
019000         88  EOF-CLIENT            VALUE 'Y'.                     00019000
019100     05  WS-EOF-CONFIG-SW      PIC X(01)  VALUE 'N'.              00019100
019200         88  EOF-CONFIG            VALUE 'Y'.                     00019200
019300     05  WS-EOF-HIST-SW        PIC X(01)  VALUE 'N'.              00019300
019400         88  EOF-HIST              VALUE 'Y'.                     00019400
019500     05  WS-PORT-FOUND-SW      PIC X(01)  VALUE 'N'.              00019500
019600         88  PORT-FOUND            VALUE 'Y'.                     00019600
019700     05  WS-HIST-ALREADY-SW    PIC X(01)  VALUE 'N'.              00019700
019800         88  HIST-ALREADY-POSTED   VALUE 'Y'.                     00019800
019900     05  FILLER                PIC X(10).                         00019900
020000*                                                                 00020000
020100 77  WS-PORT-TAB-COUNT         PIC S9(8)  COMP  VALUE 0.          00020100
020200 77  WS-HIST-TAB-COUNT         PIC S9(8)  COMP  VALUE 0.          00020200
020300 77  WS-CFG-COUNT              PIC S9(4)  COMP  VALUE 0.          00020300
020400 77  PORTFOLIO-RR-NUM          PIC S9(8)  COMP  VALUE 0.          00020400
020500 77  WS-LEAP-REM-4             PIC S9(4)  COMP  VALUE 0.          00020500
020600 77  WS-LEAP-REM-100           PIC S9(4)  COMP  VALUE 0.          00020600
020700 77  WS-LEAP-REM-400           PIC S9(4)  COMP  VALUE 0.          00020700
020800 77  WS-IS-LEAP-SW             PIC X(01)        VALUE 'N'.        00020800
020900*                                                                 00020900
021000 01  WS-SYSTEM-DATE.                                              00021000
021100     05  WS-SYSDATE-CCYYMMDD   PIC 9(08).                         00021100
021200     05  WS-SYSDATE-R REDEFINES WS-SYSDATE-CCYYMMDD.              00021200
021300         10  WS-SYSDATE-CCYY   PIC 9(04).                         00021300
021400         10  WS-SYSDATE-MM     PIC 9(02).                         00021400
021500         10  WS-SYSDATE-DD     PIC 9(02).                         00021500
021600     05  FILLER                PIC X(10).                         00021600
021700*                                                                 00021700
021800 01  WS-RUN-PARAMETERS.                                           00021800
021900     05  WS-CYCLE-MONTH        PIC 9(02).                         00021900
022000     05  WS-CYCLE-YEAR         PIC 9(04).                         00022000
022100     05  WS-DAYS-IN-MONTH      PIC S9(4)  COMP.                   00022100
022200     05  FILLER                PIC X(10).                         00022200
022300*                                                                 00022300
022400 01  WS-MONTH-DAYS-TABLE.                                         00022400
022500     05  WS-MD-JAN             PIC 9(02)  VALUE 31.               00022500
022600     05  WS-MD-FEB             PIC 9(02)  VALUE 28.               00022600
022700     05  WS-MD-MAR             PIC 9(02)  VALUE 31.               00022700
022800     05  WS-MD-APR             PIC 9(02)  VALUE 30.               00022800
022900     05  WS-MD-MAY             PIC 9(02)  VALUE 31.               00022900
023000     05  WS-MD-JUN             PIC 9(02)  VALUE 30.               00023000
023100     05  WS-MD-JUL             PIC 9(02)  VALUE 31.               00023100
023200     05  WS-MD-AUG             PIC 9(02)  VALUE 31.               00023200
023300     05  WS-MD-SEP             PIC 9(02)  VALUE 30.               00023300
023400     05  WS-MD-OCT             PIC 9(02)  VALUE 31.               00023400
023500     05  WS-MD-NOV             PIC 9(02)  VALUE 30.               00023500
023600     05  WS-MD-DEC             PIC 9(02)  VALUE 31.               00023600
023700     05  FILLER                PIC X(04).                         00023700
023800 01  WS-MONTH-DAYS-R REDEFINES WS-MONTH-DAYS-TABLE.               00023800
023900     05  WS-MD-ENTRY           PIC 9(02)  OCCURS 12 TIMES.        00023900
024000     05  FILLER                PIC X(04).                         00024000
024100*                                                                 00024100
024200 01  WS-CONFIG-TABLE.                                             00024200
024300     05  WS-CFG-ENTRY OCCURS 20 TIMES INDEXED BY CFG-IDX.         00024300
024400         10  WS-CFG-TAB-KEY    PIC X(40).                         00024400
024500         10  WS-CFG-TAB-VALUE  PIC X(40).                         00024500
024600         10  FILLER            PIC X(04).                         00024600
024700*                                                                 00024700
024800 01  WS-DERIVED-PARMS.                                            00024800
024900     05  WS-FIXED-RATE-PCT     PIC S9(3)V9(2) COMP-3.             00024900
025000     05  WS-COMPOUND-RATE-PCT  PIC S9(3)V9(2) COMP-3.             00025000
025100     05  WS-FIXED-RATE         PIC S9(1)V9(4) COMP-3.             00025100
025200     05  WS-COMPOUND-RATE      PIC S9(1)V9(4) COMP-3.             00025200
025300     05  WS-USE-PRORATION-SW   PIC X(01).                         00025300
025400         88  USE-PRORATION         VALUE 'Y'.                     00025400
025500     05  WS-PRORATION-METHOD   PIC X(10).                         00025500
025600         88  METHOD-IS-SLAB-BASED  VALUE 'SLAB_BASED'.            00025600
025700         88  METHOD-IS-DAY-BASED   VALUE 'DAY_BASED'.             00025700
025800     05  WS-CUTOFF-DAY         PIC 9(02)  COMP.                   00025800
025900     05  WS-USE-APPR-DATE-SW   PIC X(01).                         00025900
026000         88  USE-APPR-DATE-AS-ENTRY VALUE 'Y'.                    00026000
026100     05  FILLER                PIC X(10).                         00026100
026200*                                                                 00026200
026300 01  WS-CFG-PCT-WORK.                                             00026300
026400     05  WS-CFG-PCT-TEXT       PIC X(40).                         00026400
026500     05  WS-CFG-PCT-WHOLE      PIC 9(03).                         00026500
026600     05  WS-CFG-PCT-WLEN       PIC 9(02)  COMP.                   00026600
026700     05  WS-CFG-PCT-FRAC       PIC 9(02).                         00026700
026800     05  WS-CFG-PCT-FLEN       PIC 9(02)  COMP.                   00026800
026900     05  WS-CFG-PCT-RESULT     PIC S9(3)V9(2) COMP-3.             00026900
027000     05  FILLER                PIC X(04).                         00027000
027100*                                                                 00027100
027200 01  WS-PORT-LOOKUP-TABLE.                                        00027200
027300     05  PL-ENTRY OCCURS 5000 TIMES INDEXED BY PL-IDX.            00027300
027400         10  PL-USER-ID        PIC X(20).                         00027400
027500         10  PL-RRN            PIC S9(8)  COMP.                   00027500
027600         10  FILLER            PIC X(04).                         00027600
027700*                                                                 00027700
027800 01  WS-HIST-KEY-TABLE.                                           00027800
027900     05  HK-ENTRY OCCURS 5000 TIMES INDEXED BY HK-IDX.            00027900
028000         10  HK-USER-ID        PIC X(20).                         00028000
028100         10  FILLER            PIC X(04).                         00028100
028200*                                                                 00028200
028300 01  WS-CLIENT-WORK.                                              00028300
028400     05  WS-ENTRY-DATE         PIC 9(08).                         00028400
028500     05  WS-ENTRY-DATE-R REDEFINES WS-ENTRY-DATE.                 00028500
028600         10  WS-ENTRY-CCYY     PIC 9(04).                         00028600
028700         10  WS-ENTRY-MM       PIC 9(02).                         00028700
028800         10  WS-ENTRY-DD       PIC 9(02).                         00028800
028900     05  WS-IS-FIRST-MONTH-SW  PIC X(01).                         00028900
029000         88  IS-FIRST-MONTH        VALUE 'Y'.                     00029000
029100     05  WS-IS-PRORATED-SW     PIC X(01).                         00029100
029200         88  IS-PRORATED           VALUE 'Y'.                     00029200
029300     05  WS-SHOULD-COMPOUND-SW PIC X(01).                         00029300
029400         88  SHOULD-COMPOUND       VALUE 'Y'.                     00029400
029500     05  WS-SKIP-SW            PIC X(01).                         00029500
029600         88  SKIP-CLIENT           VALUE 'Y'.                     00029600
029700     05  WS-APPLICABLE-RATE    PIC S9(1)V9(4) COMP-3.             00029700
029800     05  WS-FRACTION           PIC S9(1)V9(4) COMP-3.             00029800
029900     05  WS-ELIGIBLE-CAPITAL   PIC S9(15)V9(4) COMP-3.            00029900
030000     05  WS-OPENING-BALANCE    PIC S9(15)V9(4) COMP-3.            00030000
030100     05  WS-PROFIT-AMOUNT      PIC S9(15)V9(4) COMP-3.            00030100
030200     05  WS-PROFIT-AMOUNT-2DP  PIC S9(15)V99   COMP-3.            00030200
030300     05  WS-ACTIVE-DAYS        PIC S9(4)  COMP.                   00030300
030400     05  FILLER                PIC X(10).                         00030400
030500*                                                                 00030500
030600 01  WS-RUN-TOTALS.                                               00030600
030700     05  WS-CLIENTS-PROCESSED  PIC S9(9)  COMP-3  VALUE 0.        00030700
030800     05  WS-CLIENTS-SKIPPED    PIC S9(9)  COMP-3  VALUE 0.        00030800
030900     05  WS-CLIENTS-PRORATED   PIC S9(9)  COMP-3  VALUE 0.        00030900
031000     05  WS-TOTAL-PFT-POSTED   PIC S9(15)V9(4) COMP-3 VALUE 0.    00031000
031100     05  FILLER                PIC X(10).                         00031100
031200*                                                                 00031200
031300 01  WS-TXN-DESC               PIC X(200).                        00031300
031400*                                                                 00031400
031500******************************************************************00031500
031600* PRINT LINES FOR THE MONTHLY PROFIT RUN CONTROL REPORT           00031600
031700******************************************************************00031700
031800 01  RPT-HEADER-1.                                                00031800
031900     05  FILLER    PIC X(01)  VALUE SPACE.                        00031900
032000     05  FILLER    PIC X(40) VALUE                                00032000
032100         'MVK TRADERS - MONTHLY PROFIT RUN CONTROL REPORT'.       00032100
032200     05  FILLER    PIC X(91) VALUE SPACES.                        00032200
032300*                                                                 00032300
032400 01  RPT-HEADER-2.                                                00032400
032500     05  FILLER    PIC X(01)  VALUE SPACE.                        00032500
032600     05  FILLER    PIC X(20) VALUE 'USER-ID'.                     00032600
032700     05  FILLER    PIC X(24) VALUE 'USER-NAME'.                   00032700
032800     05  FILLER    PIC X(16) VALUE 'OPENING-BAL'.                 00032800
032900     05  FILLER    PIC X(08) VALUE 'RATE-%'.                      00032900
033000     05  FILLER    PIC X(05) VALUE 'PRT'.                         00033000
033100     05  FILLER    PIC X(16) VALUE 'PROFIT-AMT'.                  00033100
033200     05  FILLER    PIC X(16) VALUE 'CLOSING-BAL'.                 00033200
033300     05  FILLER    PIC X(26) VALUE SPACES.                        00033300
033400*                                                                 00033400
033500 01  RPT-DETAIL-1.                                                00033500
033600     05  FILLER              PIC X(01)  VALUE SPACE.              00033600
033700     05  RPT-D-USERID        PIC X(20).                           00033700
033800     05  RPT-D-USERNAME      PIC X(24).                           00033800
033900     05  RPT-D-OPENBAL       PIC Z,ZZZ,ZZZ,ZZ9.99-.               00033900
034000     05  FILLER              PIC X(02)  VALUE SPACES.             00034000
034100     05  RPT-D-RATE          PIC ZZ9.99.                          00034100
034200     05  FILLER              PIC X(03)  VALUE SPACES.             00034200
034300     05  RPT-D-PRORATED      PIC X(01).                           00034300
034400     05  FILLER              PIC X(04)  VALUE SPACES.             00034400
034500     05  RPT-D-PROFIT        PIC Z,ZZZ,ZZZ,ZZ9.99-.               00034500
034600     05  FILLER              PIC X(02)  VALUE SPACES.             00034600
034700     05  RPT-D-CLOSEBAL      PIC Z,ZZZ,ZZZ,ZZ9.99-.               00034700
034800     05  FILLER              PIC X(10)  VALUE SPACES.             00034800
034900*                                                                 00034900
035000 01  RPT-FOOTER-1.                                                00035000
035100     05  FILLER          PIC X(01)  VALUE SPACE.                  00035100
035200     05  FILLER          PIC X(20) VALUE 'CLIENTS-PROCESSED..'.   00035200
035300     05  RPT-F-PROCESSED PIC ZZZ,ZZ9.                             00035300
035400     05  FILLER          PIC X(90)  VALUE SPACES.                 00035400
035500*                                                                 00035500
035600 01  RPT-FOOTER-2.                                                00035600
035700     05  FILLER          PIC X(01)  VALUE SPACE.                  00035700
035800     05  FILLER          PIC X(20) VALUE 'CLIENTS-SKIPPED....'.   00035800
035900     05  RPT-F-SKIPPED   PIC ZZZ,ZZ9.                             00035900
036000     05  FILLER          PIC X(90)  VALUE SPACES.                 00036000
036100*                                                                 00036100
036200 01  RPT-FOOTER-3.                                                00036200
036300     05  FILLER          PIC X(01)  VALUE SPACE.                  00036300
036400     05  FILLER          PIC X(20) VALUE 'CLIENTS-PRORATED...'.   00036400
036500     05  RPT-F-PRORATED  PIC ZZZ,ZZ9.                             00036500
036600     05  FILLER          PIC X(90)  VALUE SPACES.                 00036600
036700*                                                                 00036700
036800 01  RPT-FOOTER-4.                                                00036800
036900     05  FILLER          PIC X(01)  VALUE SPACE.                  00036900
037000     05  FILLER          PIC X(20) VALUE 'TOTAL-PROFIT-POSTED.'.  00037000
037100     05  RPT-F-TOTALPFT  PIC Z,ZZZ,ZZZ,ZZ9.99-.                   00037100
037200     05  FILLER          PIC X(80)  VALUE SPACES.                 00037200
037300*                                                                 00037300
037400******************************************************************00037400
037500 PROCEDURE DIVISION.                                              00037500
037600******************************************************************00037600
037700*                                                                 00037700
037800 0000-MAIN-CONTROL.                                               00037800
037900*    DRIVES THE ENTIRE MONTHLY PROFIT RUN, TOP TO BOTTOM.         00037900
038000     PERFORM 0100-OPEN-FILES                                      00038000
038100         THRU 0100-EXIT.                                          00038100
038200     PERFORM 1000-LOAD-CONFIG                                     00038200
038300         THRU 1000-EXIT.                                          00038300
038400     PERFORM 1500-DETERMINE-CYCLE-PERIOD                          00038400
038500         THRU 1500-EXIT.                                          00038500
038600     PERFORM 2000-LOAD-HIST-KEYS                                  00038600
038700         THRU 2000-EXIT.                                          00038700
038800     PERFORM 2500-LOAD-PORT-TABLE                                 00038800
038900         THRU 2500-EXIT.                                          00038900
039000     PERFORM 8000-PRINT-HEADINGS                                  00039000
039100         THRU 8000-EXIT.                                          00039100
039200     PERFORM 3000-PROCESS-CLIENTS                                 00039200
039300         THRU 3000-EXIT.                                          00039300
039400     PERFORM 8900-PRINT-FOOTER                                    00039400
039500         THRU 8900-EXIT.                                          00039500
039600     PERFORM 9000-CLOSE-FILES                                     00039600
039700         THRU 9000-EXIT.                                          00039700
039800     STOP RUN.                                                    00039800
039900*                                                                 00039900
040000*    TRANFILE OPEN EXTEND ADDED 06/02/13 - SEE CHANGE HISTORY.    00040000
040100 0100-OPEN-FILES.                                                 00040100
040200     OPEN INPUT  CLIENT-FILE.                                     00040200
040300     IF NOT CLTFILE-OK                                            00040300
040400         DISPLAY '0100-OPEN-FILES - CLTFILE ERR' WS-CLTFILE-STATUS00040400
040500         GO TO 9999-ABEND-RTN                                     00040500
040600     END-IF.                                                      00040600
040700     OPEN INPUT  CONFIG-FILE.                                     00040700
040800     IF NOT CFGFILE-OK                                            00040800
040900         DISPLAY '0100-OPEN-FILES - CFGFILE ERR' WS-CFGFILE-STATUS00040900
041000         GO TO 9999-ABEND-RTN                                     00041000
041100     END-IF.                                                      00041100
041200     OPEN I-O    PORTFOLIO-FILE.                                  00041200
041300     IF NOT PORTFILE-OK                                           00041300
041400         DISPLAY '0100-OPEN-PORTFILE ERR' WS-PORTFILE-STATUS      00041400
041500         GO TO 9999-ABEND-RTN                                     00041500
041600     END-IF.                                                      00041600
041700     OPEN OUTPUT REPORT-FILE.                                     00041700
041800     IF NOT RPTFILE-OK                                            00041800
041900         DISPLAY '0100-OPEN-FILES - PRFRPT ERR ' WS-RPTFILE-STATUS00041900
042000         GO TO 9999-ABEND-RTN                                     00042000
042100     END-IF.                                                      00042100
042200     OPEN EXTEND  TRANSACTION-FILE.                               00042200
042300     IF NOT TRANFILE-OK                                           00042300
042400         DISPLAY '0100-OPEN-TRANFILE ERR' WS-TRANFILE-STATUS      00042400
042500         GO TO 9999-ABEND-RTN                                     00042500
042600     END-IF.                                                      00042600
042700 0100-EXIT.                                                       00042700
042800     EXIT.                                                        00042800
042900*                                                                 00042900
043000******************************************************************00043000
043100* 1000-LOAD-CONFIG LOADS THE CONTROL-PARAMETER FILE INTO A TABLE  00043100
043200* AND DERIVES THE WORKING RATE FRACTIONS AND PRORATION FLAGS.     00043200
043300******************************************************************00043300
043400 1000-LOAD-CONFIG.                                                00043400
043500     MOVE 'Y'          TO WS-USE-PRORATION-SW.                    00043500
043600     MOVE 'DAY_BASED'  TO WS-PRORATION-METHOD.                    00043600
043700     MOVE 15           TO WS-CUTOFF-DAY.                          00043700
043800     MOVE 'Y'          TO WS-USE-APPR-DATE-SW.                    00043800
043900     MOVE 4.0          TO WS-FIXED-RATE-PCT.                      00043900
044000     MOVE 3.6          TO WS-COMPOUND-RATE-PCT.                   00044000
044100     PERFORM 1100-READ-CONFIG                                     00044100
044200         THRU 1100-EXIT                                           00044200
044300         UNTIL EOF-CONFIG.                                        00044300
044400     PERFORM 1200-APPLY-CONFIG-ENTRIES                            00044400
044500         THRU 1200-EXIT.                                          00044500
044600     COMPUTE WS-FIXED-RATE ROUNDED                                00044600
044700         = WS-FIXED-RATE-PCT / 100.                               00044700
044800     COMPUTE WS-COMPOUND-RATE ROUNDED                             00044800
044900         = WS-COMPOUND-RATE-PCT / 100.                            00044900
045000 1000-EXIT.                                                       00045000
045100     EXIT.                                                        00045100
045200*                                                                 00045200
045300 1100-READ-CONFIG.                                                00045300
045400     READ CONFIG-FILE                                             00045400
045500         AT END                                                   00045500
045600             MOVE 'Y' TO WS-EOF-CONFIG-SW                         00045600
045700         NOT AT END                                               00045700
045800             ADD 1 TO WS-CFG-COUNT                                00045800
045900             IF WS-CFG-COUNT > 20                                 00045900
046000                 DISPLAY '1100-READ-CONFIG - TABLE FULL'          00046000
046100                 GO TO 9999-ABEND-RTN                             00046100
046200             END-IF                                               00046200
046300             SET CFG-IDX TO WS-CFG-COUNT                          00046300
046400             MOVE CFG-KEY   TO WS-CFG-TAB-KEY (CFG-IDX)           00046400
046500             MOVE CFG-VALUE TO WS-CFG-TAB-VALUE (CFG-IDX)         00046500
046600     END-READ.                                                    00046600
046700 1100-EXIT.                                                       00046700
046800     EXIT.                                                        00046800
046900*                                                                 00046900
047000 1200-APPLY-CONFIG-ENTRIES.                                       00047000
047100     PERFORM 1210-APPLY-ONE-ENTRY                                 00047100
047200         THRU 1210-EXIT                                           00047200
047300         VARYING CFG-IDX FROM 1 BY 1                              00047300
047400         UNTIL CFG-IDX > WS-CFG-COUNT.                            00047400
047500 1200-EXIT.                                                       00047500
047600     EXIT.                                                        00047600
047700*                                                                 00047700
047800 1210-APPLY-ONE-ENTRY.                                            00047800
047900     EVALUATE WS-CFG-TAB-KEY (CFG-IDX)                            00047900
048000         WHEN 'FIXED_MONTHLY_RATE_PERCENT'                        00048000
048100             PERFORM 1220-EDIT-CFG-PERCENT                        00048100
048200                 THRU 1220-EXIT                                   00048200
048300             MOVE WS-CFG-PCT-RESULT TO WS-FIXED-RATE-PCT          00048300
048400         WHEN 'COMPOUNDING_MONTHLY_RATE_PERCENT'                  00048400
048500             PERFORM 1220-EDIT-CFG-PERCENT                        00048500
048600                 THRU 1220-EXIT                                   00048600
048700             MOVE WS-CFG-PCT-RESULT TO WS-COMPOUND-RATE-PCT       00048700
048800         WHEN 'USE_FIRST_MONTH_PRORATION'                         00048800
048900             IF WS-CFG-TAB-VALUE (CFG-IDX) (1:4) = 'true'         00048900
049000                 MOVE 'Y' TO WS-USE-PRORATION-SW                  00049000
049100             ELSE                                                 00049100
049200                 MOVE 'N' TO WS-USE-PRORATION-SW                  00049200
049300             END-IF                                               00049300
049400         WHEN 'FIRST_MONTH_PRORATION_METHOD'                      00049400
049500             MOVE WS-CFG-TAB-VALUE (CFG-IDX) (1:10)               00049500
049600                 TO WS-PRORATION-METHOD                           00049600
049700         WHEN 'MONTHLY_CUTOFF_DAY'                                00049700
049800             MOVE WS-CFG-TAB-VALUE (CFG-IDX)                      00049800
049900                 TO WS-CUTOFF-DAY                                 00049900
050000         WHEN 'USE_ADMIN_APPROVAL_DATE_AS_ENTRY_DATE'             00050000
050100             IF WS-CFG-TAB-VALUE (CFG-IDX) (1:4) = 'true'         00050100
050200                 MOVE 'Y' TO WS-USE-APPR-DATE-SW                  00050200
050300             ELSE                                                 00050300
050400                 MOVE 'N' TO WS-USE-APPR-DATE-SW                  00050400
050500             END-IF                                               00050500
050600         WHEN OTHER                                               00050600
050700             CONTINUE                                             00050700
050800     END-EVALUATE.                                                00050800
050900 1210-EXIT.                                                       00050900
051000     EXIT.                                                        00051000
051100*                                                                 00051100
051200*    1220-EDIT-CFG-PERCENT SPLITS A CFGPARM PERCENT VALUE SUCH AS 00051200
051300*    '4.0' ON THE DECIMAL POINT SO EACH HALF IS PURE DIGITS BEFORE00051300
051400*    THE NUMERIC MOVE INTO WS-CFG-PCT-RESULT.  CFGPARM VALUES ARE 00051400
051500*    ALPHANUMERIC TEXT - THEY MAY NOT BE MOVED TO A COMP-3 RATE   00051500
051600*    FIELD AS-IS WHILE THE DECIMAL POINT CHARACTER IS STILL IN    00051600
051700*    THE FIELD.  SEE CHANGE HISTORY 06/02/13.                     00051700
051800 1220-EDIT-CFG-PERCENT.                                           00051800
051900     MOVE WS-CFG-TAB-VALUE (CFG-IDX) TO WS-CFG-PCT-TEXT.          00051900
052000     MOVE 0 TO WS-CFG-PCT-WHOLE  WS-CFG-PCT-WLEN                  00052000
052100               WS-CFG-PCT-FRAC   WS-CFG-PCT-FLEN.                 00052100
052200     UNSTRING WS-CFG-PCT-TEXT DELIMITED BY '.'                    00052200
052300         INTO WS-CFG-PCT-WHOLE COUNT IN WS-CFG-PCT-WLEN           00052300
052400              WS-CFG-PCT-FRAC  COUNT IN WS-CFG-PCT-FLEN           00052400
052500     END-UNSTRING.                                                00052500
052600     IF WS-CFG-PCT-WLEN = 0 OR WS-CFG-PCT-FLEN NOT = 1            00052600
052700         DISPLAY '1220-EDIT-CFG-PERCENT - BAD CFG VALUE '         00052700
052800             WS-CFG-PCT-TEXT                                      00052800
052900         GO TO 9999-ABEND-RTN                                     00052900
053000     END-IF.                                                      00053000
053100     COMPUTE WS-CFG-PCT-RESULT ROUNDED                            00053100
053200         = WS-CFG-PCT-WHOLE + (WS-CFG-PCT-FRAC / 10).             00053200
053300 1220-EXIT.                                                       00053300
053400     EXIT.                                                        00053400
053500*                                                                 00053500
053600******************************************************************00053600
053700* 1500-DETERMINE-CYCLE-PERIOD SETS THE CYCLE MONTH/YEAR FROM THE  00053700
053800* SYSTEM DATE AND COMPUTES DAYS-IN-MONTH, INCLUDING THE LEAP-YEAR 00053800
053900* TEST FOR FEBRUARY.  Y2K FIX - SEE CHANGE HISTORY 99/01/06.      00053900
054000******************************************************************00054000
054100 1500-DETERMINE-CYCLE-PERIOD.                                     00054100
054200     ACCEPT WS-SYSDATE-CCYYMMDD FROM DATE YYYYMMDD.               00054200
054300     MOVE WS-SYSDATE-MM   TO WS-CYCLE-MONTH.                      00054300
054400     MOVE WS-SYSDATE-CCYY TO WS-CYCLE-YEAR.                       00054400
054500     MOVE WS-MD-ENTRY (WS-CYCLE-MONTH) TO WS-DAYS-IN-MONTH.       00054500
054600     IF WS-CYCLE-MONTH = 02                                       00054600
054700         PERFORM 1550-TEST-LEAP-YEAR                              00054700
054800             THRU 1550-EXIT                                       00054800
054900         IF WS-IS-LEAP-SW = 'Y'                                   00054900
055000             MOVE 29 TO WS-DAYS-IN-MONTH                          00055000
055100         END-IF                                                   00055100
055200     END-IF.                                                      00055200
055300 1500-EXIT.                                                       00055300
055400     EXIT.                                                        00055400
055500*                                                                 00055500
055600 1550-TEST-LEAP-YEAR.                                             00055600
055700     MOVE 'N' TO WS-IS-LEAP-SW.                                   00055700
055800     DIVIDE WS-CYCLE-YEAR BY 4   GIVING WS-LEAP-REM-4             00055800
055900         REMAINDER WS-LEAP-REM-4.                                 00055900
056000     IF WS-LEAP-REM-4 = 0                                         00056000
056100         DIVIDE WS-CYCLE-YEAR BY 100 GIVING WS-LEAP-REM-100       00056100
056200             REMAINDER WS-LEAP-REM-100                            00056200
056300         IF WS-LEAP-REM-100 NOT = 0                               00056300
056400             MOVE 'Y' TO WS-IS-LEAP-SW                            00056400
056500         ELSE                                                     00056500
056600             DIVIDE WS-CYCLE-YEAR BY 400 GIVING WS-LEAP-REM-400   00056600
056700                 REMAINDER WS-LEAP-REM-400                        00056700
056800             IF WS-LEAP-REM-400 = 0                               00056800
056900                 MOVE 'Y' TO WS-IS-LEAP-SW                        00056900
057000             END-IF                                               00057000
057100         END-IF                                                   00057100
057200     END-IF.                                                      00057200
057300 1550-EXIT.                                                       00057300
057400     EXIT.                                                        00057400
057500*                                                                 00057500
057600******************************************************************00057600
057700* 2000-LOAD-HIST-KEYS PRE-LOADS THE (USER-ID) KEYS ALREADY POSTED 00057700
057800* FOR THIS CYCLE MONTH/YEAR SO 3100-POST-ONE-CLIENT CAN ENFORCE   00057800
057900* THE IDEMPOTENCY RULE WITHOUT A FILE KEY ON MONTHLY-PROFIT-HIST. 00057900
058000******************************************************************00058000
058100 2000-LOAD-HIST-KEYS.                                             00058100
058200     OPEN INPUT HISTORY-FILE.                                     00058200
058300     IF NOT HISTFILE-OK                                           00058300
058400         DISPLAY '2000-LOAD-HIST-KEYS - OPEN ERR '                00058400
058500             WS-HISTFILE-STATUS                                   00058500
058600         GO TO 9999-ABEND-RTN                                     00058600
058700     END-IF.                                                      00058700
058800     PERFORM 2100-READ-HIST-RECORD                                00058800
058900         THRU 2100-EXIT                                           00058900
059000         UNTIL EOF-HIST.                                          00059000
059100     CLOSE HISTORY-FILE.                                          00059100
059200     MOVE 'N' TO WS-EOF-HIST-SW.                                  00059200
059300     OPEN EXTEND HISTORY-FILE.                                    00059300
059400     IF NOT HISTFILE-OK                                           00059400
059500         DISPLAY '2000-LOAD-HIST-KEYS - EXTEND ERR '              00059500
059600             WS-HISTFILE-STATUS                                   00059600
059700         GO TO 9999-ABEND-RTN                                     00059700
059800     END-IF.                                                      00059800
059900 2000-EXIT.                                                       00059900
060000     EXIT.                                                        00060000
060100*                                                                 00060100
060200 2100-READ-HIST-RECORD.                                           00060200
060300     READ HISTORY-FILE                                            00060300
060400         AT END                                                   00060400
060500             MOVE 'Y' TO WS-EOF-HIST-SW                           00060500
060600         NOT AT END                                               00060600
060700             IF HIST-MONTH = WS-CYCLE-MONTH                       00060700
060800                 AND HIST-YEAR = WS-CYCLE-YEAR                    00060800
060900                 ADD 1 TO WS-HIST-TAB-COUNT                       00060900
061000                 IF WS-HIST-TAB-COUNT > 5000                      00061000
061100                     DISPLAY '2100-READ-HIST-RECORD - TAB FULL'   00061100
061200                     GO TO 9999-ABEND-RTN                         00061200
061300                 END-IF                                           00061300
061400                 SET HK-IDX TO WS-HIST-TAB-COUNT                  00061400
061500                 MOVE HIST-USER-ID TO HK-USER-ID (HK-IDX)         00061500
061600             END-IF                                               00061600
061700     END-READ.                                                    00061700
061800 2100-EXIT.                                                       00061800
061900     EXIT.                                                        00061900
062000*                                                                 00062000
062100******************************************************************00062100
062200* 2500-LOAD-PORT-TABLE BUILDS THE RRN LOOKUP TABLE OVER THE       00062200
062300* RELATIVE PORTFOLIO FILE - THIS SHOP'S EQUIVALENT OF AN INDEXED  00062300
062400* LOOKUP BY USER-ID.  SEE DESIGN NOTES IN COPY MEMBER PORTFILE.   00062400
062500******************************************************************00062500
062600 2500-LOAD-PORT-TABLE.                                            00062600
062700     MOVE 0 TO PORTFOLIO-RR-NUM.                                  00062700
062800     PERFORM 2600-READ-NEXT-PORT-REC                              00062800
062900         THRU 2600-EXIT                                           00062900
063000         UNTIL WS-PORTFILE-STATUS = '10'.                         00063000
063100 2500-EXIT.                                                       00063100
063200     EXIT.                                                        00063200
063300*                                                                 00063300
063400 2600-READ-NEXT-PORT-REC.                                         00063400
063500     ADD 1 TO PORTFOLIO-RR-NUM.                                   00063500
063600     READ PORTFOLIO-FILE                                          00063600
063700         INVALID KEY                                              00063700
063800             MOVE '10' TO WS-PORTFILE-STATUS                      00063800
063900     END-READ.                                                    00063900
064000     IF WS-PORTFILE-STATUS = '00'                                 00064000
064100         ADD 1 TO WS-PORT-TAB-COUNT                               00064100
064200         IF WS-PORT-TAB-COUNT > 5000                              00064200
064300             DISPLAY '2600-READ-NEXT-PORT-REC - TAB FULL'         00064300
064400             GO TO 9999-ABEND-RTN                                 00064400
064500         END-IF                                                   00064500
064600         SET PL-IDX TO WS-PORT-TAB-COUNT                          00064600
064700         MOVE PORT-USER-ID     TO PL-USER-ID (PL-IDX)             00064700
064800         MOVE PORTFOLIO-RR-NUM TO PL-RRN (PL-IDX)                 00064800
064900     END-IF.                                                      00064900
065000 2600-EXIT.                                                       00065000
065100     EXIT.                                                        00065100
065200*                                                                 00065200
065300******************************************************************00065300
065400* 3000-PROCESS-CLIENTS DRIVES THE MAIN CLIENT SELECTION LOOP.     00065400
065500******************************************************************00065500
065600 3000-PROCESS-CLIENTS.                                            00065600
065700     PERFORM 3050-READ-CLIENT                                     00065700
065800         THRU 3050-EXIT.                                          00065800
065900     PERFORM 3100-POST-ONE-CLIENT                                 00065900
066000         THRU 3100-EXIT                                           00066000
066100         UNTIL EOF-CLIENT.                                        00066100
066200 3000-EXIT.                                                       00066200
066300     EXIT.                                                        00066300
066400*                                                                 00066400
066500 3050-READ-CLIENT.                                                00066500
066600     READ CLIENT-FILE                                             00066600
066700         AT END                                                   00066700
066800             MOVE 'Y' TO WS-EOF-CLIENT-SW                         00066800
066900     END-READ.                                                    00066900
067000 3050-EXIT.                                                       00067000
067100     EXIT.                                                        00067100
067200*                                                                 00067200
067300******************************************************************00067300
067400* 3100-POST-ONE-CLIENT APPLIES THE SELECTION TESTS AND, FOR EACH  00067400
067500* ELIGIBLE CLIENT, THE RATE/PRORATION/COMPOUNDING RULES, THEN     00067500
067600* REWRITES THE PORTFOLIO AND APPENDS HISTORY AND TRANSACTION ROWS.00067600
067700******************************************************************00067700
067800 3100-POST-ONE-CLIENT.                                            00067800
067900     MOVE 'N' TO WS-SKIP-SW.                                      00067900
068000     IF NOT CLT-ROLE-IS-CLIENT                                    00068000
068100         OR NOT CLT-STATUS-IS-ACTIVE                              00068100
068200         OR CLT-IS-DELETED                                        00068200
068300         GO TO 3190-NEXT-CLIENT                                   00068300
068400     END-IF.                                                      00068400
068500     PERFORM 3110-CHECK-ALREADY-POSTED                            00068500
068600         THRU 3110-EXIT.                                          00068600
068700     IF SKIP-CLIENT                                               00068700
068800         ADD 1 TO WS-CLIENTS-SKIPPED                              00068800
068900         GO TO 3190-NEXT-CLIENT                                   00068900
069000     END-IF.                                                      00069000
069100     PERFORM 3120-LOOKUP-PORTFOLIO                                00069100
069200         THRU 3120-EXIT.                                          00069200
069300     IF SKIP-CLIENT                                               00069300
069400         ADD 1 TO WS-CLIENTS-SKIPPED                              00069400
069500         GO TO 3190-NEXT-CLIENT                                   00069500
069600     END-IF.                                                      00069600
069700     PERFORM 3130-DETERMINE-ENTRY-DATE                            00069700
069800         THRU 3130-EXIT.                                          00069800
069900     IF SKIP-CLIENT                                               00069900
070000         ADD 1 TO WS-CLIENTS-SKIPPED                              00070000
070100         GO TO 3190-NEXT-CLIENT                                   00070100
070200     END-IF.                                                      00070200
070300     PERFORM 3140-APPLY-PRORATION-RULE                            00070300
070400         THRU 3140-EXIT.                                          00070400
070500     IF SKIP-CLIENT                                               00070500
070600         ADD 1 TO WS-CLIENTS-SKIPPED                              00070600
070700         GO TO 3190-NEXT-CLIENT                                   00070700
070800     END-IF.                                                      00070800
070900     PERFORM 3150-COMPUTE-PROFIT                                  00070900
071000         THRU 3150-EXIT.                                          00071000
071100     PERFORM 3160-POST-PORTFOLIO                                  00071100
071200         THRU 3160-EXIT.                                          00071200
071300     PERFORM 3170-WRITE-HISTORY                                   00071300
071400         THRU 3170-EXIT.                                          00071400
071500     PERFORM 3180-WRITE-TRANSACTION                               00071500
071600         THRU 3180-EXIT.                                          00071600
071700     PERFORM 8100-PRINT-DETAIL                                    00071700
071800         THRU 8100-EXIT.                                          00071800
071900     ADD 1 TO WS-CLIENTS-PROCESSED.                               00071900
072000     IF IS-PRORATED                                               00072000
072100         ADD 1 TO WS-CLIENTS-PRORATED                             00072100
072200     END-IF.                                                      00072200
072300     ADD WS-PROFIT-AMOUNT TO WS-TOTAL-PFT-POSTED.                 00072300
072400 3190-NEXT-CLIENT.                                                00072400
072500     PERFORM 3050-READ-CLIENT                                     00072500
072600         THRU 3050-EXIT.                                          00072600
072700 3100-EXIT.                                                       00072700
072800     EXIT.                                                        00072800
072900*                                                                 00072900
073000 3110-CHECK-ALREADY-POSTED.                                       00073000
073100     MOVE 'N' TO WS-SKIP-SW.                                      00073100
073200     SET HK-IDX TO 1.                                             00073200
073300     SEARCH HK-ENTRY                                              00073300
073400         AT END                                                   00073400
073500             CONTINUE                                             00073500
073600         WHEN HK-USER-ID (HK-IDX) = CLT-USER-ID                   00073600
073700             MOVE 'Y' TO WS-SKIP-SW                               00073700
073800     END-SEARCH.                                                  00073800
073900 3110-EXIT.                                                       00073900
074000     EXIT.                                                        00074000
074100*                                                                 00074100
074200 3120-LOOKUP-PORTFOLIO.                                           00074200
074300     MOVE 'N' TO WS-PORT-FOUND-SW.                                00074300
074400     SET PL-IDX TO 1.                                             00074400
074500     SEARCH PL-ENTRY                                              00074500
074600         AT END                                                   00074600
074700             CONTINUE                                             00074700
074800         WHEN PL-USER-ID (PL-IDX) = CLT-USER-ID                   00074800
074900             MOVE 'Y' TO WS-PORT-FOUND-SW                         00074900
075000     END-SEARCH.                                                  00075000
075100     IF NOT PORT-FOUND                                            00075100
075200         MOVE 'Y' TO WS-SKIP-SW                                   00075200
075300         GO TO 3120-EXIT                                          00075300
075400     END-IF.                                                      00075400
075500     MOVE PL-RRN (PL-IDX) TO PORTFOLIO-RR-NUM.                    00075500
075600     READ PORTFOLIO-FILE                                          00075600
075700         INVALID KEY                                              00075700
075800             MOVE 'Y' TO WS-SKIP-SW                               00075800
075900     END-READ.                                                    00075900
076000     IF NOT SKIP-CLIENT                                           00076000
076100         AND PORT-TOTAL-INVESTED NOT > 0                          00076100
076200         MOVE 'Y' TO WS-SKIP-SW                                   00076200
076300     END-IF.                                                      00076300
076400 3120-EXIT.                                                       00076400
076500     EXIT.                                                        00076500
076600*                                                                 00076600
076700 3130-DETERMINE-ENTRY-DATE.                                       00076700
076800     IF USE-APPR-DATE-AS-ENTRY                                    00076800
076900         AND CLT-USER-APPROVED-DATE > 0                           00076900
077000         MOVE CLT-USER-APPROVED-DATE TO WS-ENTRY-DATE             00077000
077100     ELSE                                                         00077100
077200         MOVE CLT-USER-CREATED-DATE  TO WS-ENTRY-DATE             00077200
077300     END-IF.                                                      00077300
077400     MOVE 'N' TO WS-IS-FIRST-MONTH-SW.                            00077400
077500     IF WS-ENTRY-CCYY = WS-CYCLE-YEAR                             00077500
077600         AND WS-ENTRY-MM = WS-CYCLE-MONTH                         00077600
077700         MOVE 'Y' TO WS-IS-FIRST-MONTH-SW                         00077700
077800     END-IF.                                                      00077800
077900*    06/02/13 DWK - FUTURE-ENTRY SKIP TEST - A CLIENT WHOSE ENTRY 00077900
078000*    DATE FALLS AFTER THE CYCLE MONTH DID NOT YET EXIST AS OF     00078000
078100*    THIS CYCLE AND MUST NOT BE POSTED A FULL MONTH'S PROFIT -    00078100
078200*    REQ LDG-0479.  COUNTED SKIPPED BY 3100-POST-ONE-CLIENT.      00078200
078300     IF WS-ENTRY-CCYY > WS-CYCLE-YEAR                             00078300
078400         MOVE 'Y' TO WS-SKIP-SW                                   00078400
078500     ELSE                                                         00078500
078600         IF WS-ENTRY-CCYY = WS-CYCLE-YEAR                         00078600
078700             AND WS-ENTRY-MM > WS-CYCLE-MONTH                     00078700
078800             MOVE 'Y' TO WS-SKIP-SW                               00078800
078900         END-IF                                                   00078900
079000     END-IF.                                                      00079000
079100     IF SKIP-CLIENT                                               00079100
079200         GO TO 3130-EXIT                                          00079200
079300     END-IF.                                                      00079300
079400     MOVE PORT-TOTAL-INVESTED   TO WS-ELIGIBLE-CAPITAL.           00079400
079500     COMPUTE WS-OPENING-BALANCE                                   00079500
079600         = PORT-TOTAL-INVESTED + PORT-AVAILABLE-PROFIT.           00079600
079700     IF PORT-MODE-COMPOUNDING                                     00079700
079800         MOVE WS-COMPOUND-RATE TO WS-APPLICABLE-RATE              00079800
079900     ELSE                                                         00079900
080000         MOVE WS-FIXED-RATE    TO WS-APPLICABLE-RATE              00080000
080100     END-IF.                                                      00080100
080200 3130-EXIT.                                                       00080200
080300     EXIT.                                                        00080300
080400*                                                                 00080400
080500******************************************************************00080500
080600* 3140-APPLY-PRORATION-RULE IMPLEMENTS THE FIRST-MONTH PRORATION  00080600
080700* AND CUT-OFF SKIP RULE.  SEE CHANGE HIST 89/01/14 AND 90/03/09.  00080700
080800******************************************************************00080800
080900 3140-APPLY-PRORATION-RULE.                                       00080900
081000     MOVE 1.0000 TO WS-FRACTION.                                  00081000
081100     MOVE 'N'    TO WS-IS-PRORATED-SW.                            00081100
081200     IF NOT IS-FIRST-MONTH                                        00081200
081300         GO TO 3140-EXIT                                          00081300
081400     END-IF.                                                      00081400
081500     IF USE-PRORATION                                             00081500
081600         MOVE 'Y' TO WS-IS-PRORATED-SW                            00081600
081700         IF METHOD-IS-SLAB-BASED                                  00081700
081800             EVALUATE TRUE                                        00081800
081900                 WHEN WS-ENTRY-DD <= 10                           00081900
082000                     MOVE 1.00 TO WS-FRACTION                     00082000
082100                 WHEN WS-ENTRY-DD <= 20                           00082100
082200                     MOVE 0.66 TO WS-FRACTION                     00082200
082300                 WHEN OTHER                                       00082300
082400                     MOVE 0.33 TO WS-FRACTION                     00082400
082500             END-EVALUATE                                         00082500
082600         ELSE                                                     00082600
082700             COMPUTE WS-ACTIVE-DAYS                               00082700
082800                 = WS-DAYS-IN-MONTH - WS-ENTRY-DD + 1             00082800
082900             IF WS-ACTIVE-DAYS < 0                                00082900
083000                 MOVE 0 TO WS-ACTIVE-DAYS                         00083000
083100             END-IF                                               00083100
083200             COMPUTE WS-FRACTION ROUNDED                          00083200
083300                 = WS-ACTIVE-DAYS / WS-DAYS-IN-MONTH              00083300
083400         END-IF                                                   00083400
083500     ELSE                                                         00083500
083600         IF WS-ENTRY-DD > WS-CUTOFF-DAY                           00083600
083700             MOVE 'Y' TO WS-SKIP-SW                               00083700
083800         END-IF                                                   00083800
083900     END-IF.                                                      00083900
084000 3140-EXIT.                                                       00084000
084100     EXIT.                                                        00084100
084200*                                                                 00084200
084300 3150-COMPUTE-PROFIT.                                             00084300
084400*    PROFIT-AMOUNT IS ROUNDED HALF-UP TO 2 DECIMALS HERE, AT THE  00084400
084500*    POINT OF COMPUTATION, THEN CARRIED FORWARD AT THAT 2-DECIMAL 00084500
084600*    VALUE - THE 4-DECIMAL COMP-3 FIELD BELOW IS STORAGE ONLY AND 00084600
084700*    MUST NOT BE ALLOWED TO HOLD THE UNROUNDED RAW PRODUCT, SINCE 00084700
084800*    THE PORTFOLIO/HISTORY/LEDGER ROWS POSTED FROM IT ARE PENNY-  00084800
084900*    LEVEL AMOUNTS.  SEE CHANGE HISTORY 06/02/13.                 00084900
085000     COMPUTE WS-PROFIT-AMOUNT-2DP ROUNDED                         00085000
085100         = WS-ELIGIBLE-CAPITAL * WS-APPLICABLE-RATE * WS-FRACTION.00085100
085200     MOVE WS-PROFIT-AMOUNT-2DP TO WS-PROFIT-AMOUNT.               00085200
085300     MOVE 'N' TO WS-SHOULD-COMPOUND-SW.                           00085300
085400     IF PORT-MODE-COMPOUNDING                                     00085400
085500         AND NOT IS-FIRST-MONTH                                   00085500
085600         MOVE 'Y' TO WS-SHOULD-COMPOUND-SW                        00085600
085700     END-IF.                                                      00085700
085800 3150-EXIT.                                                       00085800
085900     EXIT.                                                        00085900
086000*                                                                 00086000
086100 3160-POST-PORTFOLIO.                                             00086100
086200     IF SHOULD-COMPOUND                                           00086200
086300         ADD WS-PROFIT-AMOUNT TO PORT-TOTAL-INVESTED              00086300
086400     ELSE                                                         00086400
086500         ADD WS-PROFIT-AMOUNT TO PORT-AVAILABLE-PROFIT            00086500
086600     END-IF.                                                      00086600
086700     COMPUTE PORT-TOTAL-VALUE                                     00086700
086800         = PORT-TOTAL-INVESTED + PORT-AVAILABLE-PROFIT.           00086800
086900     ADD WS-PROFIT-AMOUNT TO PORT-TOTAL-PROFIT-EARNED.            00086900
087000*    06/02/13 DWK - WAS MOVE-THEN-MULTIPLY, WHICH TRUNCATED THE   00087000
087100*    RATE'S LOW-ORDER DECIMAL BEFORE THE MULTIPLY EVER RAN (MOVE  00087100
087200*    HAS NO ROUNDED CLAUSE) - REQ LDG-0479.  COMPUTE DOES THE     00087200
087300*    SCALING IN ONE STEP, MATCHING 3170-WRITE-HISTORY BELOW.      00087300
087400     COMPUTE PORT-PROFIT-PERCENT = WS-APPLICABLE-RATE * 100.      00087400
087500     REWRITE PORT-REC                                             00087500
087600         INVALID KEY                                              00087600
087700             DISPLAY '3160-POST-PORTFOLIO - REWRITE FAILED'       00087700
087800             GO TO 9999-ABEND-RTN                                 00087800
087900     END-REWRITE.                                                 00087900
088000 3160-EXIT.                                                       00088000
088100     EXIT.                                                        00088100
088200*                                                                 00088200
088300 3170-WRITE-HISTORY.                                              00088300
088400     MOVE CLT-USER-ID           TO HIST-USER-ID.                  00088400
088500     MOVE WS-CYCLE-MONTH        TO HIST-MONTH.                    00088500
088600     MOVE WS-CYCLE-YEAR         TO HIST-YEAR.                     00088600
088700     MOVE WS-OPENING-BALANCE    TO HIST-OPENING-BALANCE.          00088700
088800     COMPUTE HIST-PROFIT-PERCENTAGE                               00088800
088900         = WS-APPLICABLE-RATE * 100.                              00088900
089000     MOVE WS-PROFIT-AMOUNT      TO HIST-PROFIT-AMOUNT.            00089000
089100     MOVE PORT-TOTAL-VALUE      TO HIST-CLOSING-BALANCE.          00089100
089200     MOVE 'N'                   TO HIST-IS-MANUAL.                00089200
089300     MOVE WS-ELIGIBLE-CAPITAL   TO HIST-ELIGIBLE-CAPITAL.         00089300
089400     MOVE PORT-PROFIT-MODE      TO HIST-PROFIT-MODE.              00089400
089500     MOVE WS-IS-PRORATED-SW     TO HIST-IS-PRORATED.              00089500
089600     WRITE HIST-REC.                                              00089600
089700     IF NOT HISTFILE-OK                                           00089700
089800         DISPLAY '3170-WRITE-HISTORY - WRITE FAILED'              00089800
089900         GO TO 9999-ABEND-RTN                                     00089900
090000     END-IF.                                                      00090000
090100 3170-EXIT.                                                       00090100
090200     EXIT.                                                        00090200
090300*                                                                 00090300
090400 3180-WRITE-TRANSACTION.                                          00090400
090500     MOVE CLT-USER-ID      TO TXN-USER-ID.                        00090500
090600     MOVE 'PROFIT'         TO TXN-TYPE.                           00090600
090700     MOVE WS-PROFIT-AMOUNT TO TXN-AMOUNT.                         00090700
090800     MOVE SPACES           TO WS-TXN-DESC.                        00090800
090900     STRING 'MONTHLY PROFIT POSTING FOR CYCLE ' DELIMITED BY SIZE 00090900
091000         WS-CYCLE-MONTH  DELIMITED BY SIZE                        00091000
091100         '/'             DELIMITED BY SIZE                        00091100
091200         WS-CYCLE-YEAR   DELIMITED BY SIZE                        00091200
091300         INTO WS-TXN-DESC                                         00091300
091400     END-STRING.                                                  00091400
091500     MOVE WS-TXN-DESC    TO TXN-DESCRIPTION.                      00091500
091600     MOVE WS-SYSDATE-CCYYMMDD TO TXN-CREATED-DATE.                00091600
091700     WRITE TRAN-REC.                                              00091700
091800     IF NOT TRANFILE-OK                                           00091800
091900         DISPLAY '3180-WRITE-TRANSACTION - WRITE FAILED'          00091900
092000         GO TO 9999-ABEND-RTN                                     00092000
092100     END-IF.                                                      00092100
092200 3180-EXIT.                                                       00092200
092300     EXIT.                                                        00092300
092400*                                                                 00092400
092500******************************************************************00092500
092600* 8000 SERIES - MONTHLY PROFIT RUN CONTROL REPORT                 00092600
092700******************************************************************00092700
092800 8000-PRINT-HEADINGS.                                             00092800
092900     MOVE RPT-HEADER-1 TO RPT-LINE.                               00092900
093000     WRITE RPT-LINE AFTER ADVANCING C01.                          00093000
093100     MOVE RPT-HEADER-2 TO RPT-LINE.                               00093100
093200     WRITE RPT-LINE AFTER ADVANCING 2 LINES.                      00093200
093300 8000-EXIT.                                                       00093300
093400     EXIT.                                                        00093400
093500*                                                                 00093500
093600 8100-PRINT-DETAIL.                                               00093600
093700     MOVE CLT-USER-ID          TO RPT-D-USERID.                   00093700
093800     MOVE CLT-USER-NAME (1:24) TO RPT-D-USERNAME.                 00093800
093900     MOVE WS-OPENING-BALANCE   TO RPT-D-OPENBAL.                  00093900
094000     MOVE HIST-PROFIT-PERCENTAGE TO RPT-D-RATE.                   00094000
094100     MOVE WS-IS-PRORATED-SW    TO RPT-D-PRORATED.                 00094100
094200     MOVE WS-PROFIT-AMOUNT     TO RPT-D-PROFIT.                   00094200
094300     MOVE PORT-TOTAL-VALUE     TO RPT-D-CLOSEBAL.                 00094300
094400     MOVE RPT-DETAIL-1         TO RPT-LINE.                       00094400
094500     WRITE RPT-LINE AFTER ADVANCING 1 LINES.                      00094500
094600 8100-EXIT.                                                       00094600
094700     EXIT.                                                        00094700
094800*                                                                 00094800
094900 8900-PRINT-FOOTER.                                               00094900
095000     MOVE WS-CLIENTS-PROCESSED   TO RPT-F-PROCESSED.              00095000
095100     MOVE RPT-FOOTER-1 TO RPT-LINE.                               00095100
095200     WRITE RPT-LINE AFTER ADVANCING 2 LINES.                      00095200
095300     MOVE WS-CLIENTS-SKIPPED     TO RPT-F-SKIPPED.                00095300
095400     MOVE RPT-FOOTER-2 TO RPT-LINE.                               00095400
095500     WRITE RPT-LINE AFTER ADVANCING 1 LINES.                      00095500
095600     MOVE WS-CLIENTS-PRORATED    TO RPT-F-PRORATED.               00095600
095700     MOVE RPT-FOOTER-3 TO RPT-LINE.                               00095700
095800     WRITE RPT-LINE AFTER ADVANCING 1 LINES.                      00095800
095900     MOVE WS-TOTAL-PFT-POSTED    TO RPT-F-TOTALPFT.               00095900
096000     MOVE RPT-FOOTER-4 TO RPT-LINE.                               00096000
096100     WRITE RPT-LINE AFTER ADVANCING 1 LINES.                      00096100
096200 8900-EXIT.                                                       00096200
096300     EXIT.                                                        00096300
096400*                                                                 00096400
096500******************************************************************00096500
096600 9000-CLOSE-FILES.                                                00096600
096700     CLOSE CLIENT-FILE.                                           00096700
096800     CLOSE CONFIG-FILE.                                           00096800
096900     CLOSE PORTFOLIO-FILE.                                        00096900
097000     CLOSE HISTORY-FILE.                                          00097000
097100     CLOSE TRANSACTION-FILE.                                      00097100
097200     CLOSE REPORT-FILE.                                           00097200
097300 9000-EXIT.                                                       00097300
097400     EXIT.                                                        00097400
097500*                                                                 00097500
097600******************************************************************00097600
097700* 9999-ABEND-RTN IS THE COMMON ERROR EXIT FOR UNRECOVERABLE FILE  00097700
097800* STATUS CONDITIONS.  PER-CLIENT DATA PROBLEMS DO NOT COME HERE - 00097800
097900* SEE CHANGE HISTORY 05/07/21 - THEY ARE COUNTED AND SKIPPED.     00097900
098000******************************************************************00098000
098100 9999-ABEND-RTN.                                                  00098100
098200     DISPLAY 'PRFCALC - ABNORMAL TERMINATION - SEE STATUS ABOVE'. 00098200
098300     CLOSE CLIENT-FILE                                            00098300
098400           CONFIG-FILE                                            00098400
098500           PORTFOLIO-FILE                                         00098500
098600           HISTORY-FILE                                           00098600
098700           TRANSACTION-FILE                                       00098700
098800           REPORT-FILE.                                           00098800
098900     MOVE 16 TO RETURN-CODE.                                      00098900
099000     STOP RUN.                                                    00099000
