000100****************************************************************  00000100
000200*                                                               * 00000200
000300*    COPY MEMBER:  TRANREC                                      * 00000300
000400*    DESCRIPTION:  LEDGER TRANSACTION RECORD - APPEND-ONLY.     * 00000400
000500*                  WRITTEN BY PRFCALC (TYPE PROFIT), DEPPOST    * 00000500
000600*                  (TYPE DEPOSIT) AND PAYPOST (TYPE PAYOUT).    * 00000600
000700*                  WDPOST DOES NOT WRITE THIS RECORD - REQ      * 00000700
000800*                  LDG-0488 CARRIES A WITHDRAWAL AS A           * 00000800
000900*                  PORTFOLIO-ONLY CAPITAL REDUCTION, NOT A      * 00000900
001000*                  LEDGER ENTRY.  SEE WDPOST CHANGE HISTORY.    * 00001000
001100*                                                               * 00001100
001200*    HISTORY                                                   *  00001200
001300*    --------                                                  *  00001300
001400*    88/05/02  RHM  ORIGINAL COPY MEMBER - LEDGER CONV PROJ 4011  00001400
001500*    95/10/11  DWK  WIDENED TXN-DESCRIPTION TO 200 BYTES FOR      00001500
001600*                   FREE-TEXT NARRATIVE PER REQ LDG-0251          00001600
001700****************************************************************  00001700
001800 01  TRAN-REC.                                                    00001800
001900     05  TXN-USER-ID              PIC X(20).                      00001900
002000     05  TXN-TYPE                 PIC X(10).                      00002000
002100         88  TXN-TYPE-DEPOSIT         VALUE 'DEPOSIT'.            00002100
002200         88  TXN-TYPE-WITHDRAWAL      VALUE 'WITHDRAWAL'.         00002200
002300         88  TXN-TYPE-PROFIT          VALUE 'PROFIT'.             00002300
002400         88  TXN-TYPE-PAYOUT          VALUE 'PAYOUT'.             00002400
002500     05  TXN-AMOUNT               PIC S9(15)V9(4) COMP-3.         00002500
002600     05  TXN-DESCRIPTION          PIC X(200).                     00002600
002700     05  TXN-CREATED-DATE         PIC 9(08).                      00002700
002800     05  TXN-CREATED-DATE-R REDEFINES TXN-CREATED-DATE.           00002800
002900         10  TXN-CREATED-CCYY     PIC 9(04).                      00002900
003000         10  TXN-CREATED-MM       PIC 9(02).                      00003000
003100         10  TXN-CREATED-DD       PIC 9(02).                      00003100
003200     05  FILLER                   PIC X(20).                      00003200
003300*                                 END OF TRAN-REC                 00003300
