000100 IDENTIFICATION DIVISION.                                         00000100
000200******************************************************************00000200
000300*                                                                *00000300
000400* PROGRAM:  WDPOST                                               *00000400
000500*                                                                *00000500
000600* LICENSED MATERIALS - PROPERTY OF MVK TRADERS DP CENTER         *00000600
000700* ALL RIGHTS RESERVED                                            *00000700
000800*                                                                *00000800
000900* DESCRIPTION:  CAPITAL-WITHDRAWAL APPROVAL POSTING RUN.  READS  *00000900
001000*               THE WITHDRAWAL REQUEST FILE AND, FOR EACH        *00001000
001100*               PENDING REQUEST, VALIDATES THE OWNING CLIENT AND *00001100
001200*               THE CURRENT PORTFOLIO BALANCE, REDUCES TOTAL-    *00001200
001300*               INVESTED AND TOTAL-VALUE, AND REWRITES THE       *00001300
001400*               REQUEST FILE WITH THE DECIDED STATUS.  NO        *00001400
001500*               LEDGER TRANSACTION IS WRITTEN BY THIS RUN - SEE  *00001500
001600*               CHANGE HIST 89/07/19.  COMPANION TO DEPPOST.     *00001600
001700*                                                                *00001700
001800******************************************************************00001800
001900* CHANGE HISTORY                                                  00001900
002000* --------------                                                  00002000
002100* 89/07/19  RHM  ORIGINAL PROGRAM - LEDGER CONVERSION PROJ 4011   00002100
002200*                NOTE - WITHDRAWAL POSTING UPDATES PORTFOLIO      00002200
002300*                ONLY, NO TRANSACTION ROW - BY DESIGN, NOT BY     00002300
002400*                OMISSION - SEE REQ LDG-0014                      00002400
002500* 90/02/06  RHM  CONVERTED FROM IN-PLACE REWRITE TO COPY-THROUGH  00002500
002600*                OF THE REQUEST FILE - REQ LDG-0026               00002600
002700* 91/05/30  DWK  CLIENT LOOKUP NOW BUILT FROM A TABLE RATHER      00002700
002800*                THAN A RE-READ PER REQUEST - REQ LDG-0049        00002800
002900* 92/08/11  RHM  BALANCE RE-CHECK AT APPROVAL TIME AGAINST        00002900
003000*                CURRENT TOTAL-VALUE, NOT REQUEST-TIME BALANCE    00003000
003100*                - REQ LDG-0141                                   00003100
003200* 93/11/15  RHM  REJECTION PATH ADDED - INACTIVE CLIENT OR        00003200
003300*                INSUFFICIENT BALANCE NO LONGER ABENDS THE RUN    00003300
003400* 03/04/02  DWK  REQUEST FILE RECORD COUNTS ADDED TO RUN-END      00003400
003500*                DISPLAY FOR OPERATOR CONSOLE - REQ LDG-0429      00003500
003600******************************************************************00003600
003700 PROGRAM-ID.  WDPOST.                                             00003700
003800 AUTHOR.  R H MASON.                                              00003800
003900 INSTALLATION.  MVK TRADERS DP CENTER.                            00003900
004000 DATE-WRITTEN.  07/19/89.                                         00004000
004100 DATE-COMPILED.                                                   00004100
004200 SECURITY.  THIS PROGRAM AND ITS LISTINGS ARE THE PROPERTY OF MVK 00004200
004300*    TRADERS AND ARE NOT TO BE REPRODUCED WITHOUT WRITTEN         00004300
004400*    AUTHORIZATION OF THE DP CENTER MANAGER.                      00004400
004500*                                                                 00004500
004600 ENVIRONMENT DIVISION.                                            00004600
004700 CONFIGURATION SECTION.                                           00004700
004800 SOURCE-COMPUTER.  IBM-390.                                       00004800
004900 OBJECT-COMPUTER.  IBM-390.                                       00004900
005000 SPECIAL-NAMES.                                                   00005000
005100     C01 IS TOP-OF-FORM.                                          00005100
005200*                                                                 00005200
005300 INPUT-OUTPUT SECTION.                                            00005300
005400 FILE-CONTROL.                                                    00005400
005500*                                                                 00005500
005600     SELECT CLIENT-FILE ASSIGN TO CLTFILE                         00005600
005700         ORGANIZATION IS LINE SEQUENTIAL                          00005700
005800         ACCESS MODE IS SEQUENTIAL                                00005800
005900         FILE STATUS IS WS-CLTFILE-STATUS.                        00005900
006000*                                                                 00006000
006100     SELECT PORTFOLIO-FILE ASSIGN TO PORTFILE                     00006100
006200         ORGANIZATION IS RELATIVE                                 00006200
006300         ACCESS MODE IS DYNAMIC                                   00006300
006400         RELATIVE KEY IS PORTFOLIO-RR-NUM                         00006400
006500         FILE STATUS IS WS-PORTFILE-STATUS.                       00006500
006600*                                                                 00006600
006700     SELECT WITHDRAWAL-REQUEST-FILE ASSIGN TO WDFILE              00006700
006800         ORGANIZATION IS LINE SEQUENTIAL                          00006800
006900         ACCESS MODE IS SEQUENTIAL                                00006900
007000         FILE STATUS IS WS-WDFILE-STATUS.                         00007000
007100*                                                                 00007100
007200     SELECT WITHDRAWAL-REQUEST-OUT ASSIGN TO WDOUT                00007200
007300         ORGANIZATION IS LINE SEQUENTIAL                          00007300
007400         ACCESS MODE IS SEQUENTIAL                                00007400
007500         FILE STATUS IS WS-WDOUT-STATUS.                          00007500
007600*                                                                 00007600
007700 DATA DIVISION.                                                   00007700
007800 FILE SECTION.                                                    00007800
007900*                                                                 00007900
008000 FD  CLIENT-FILE                                                  00008000
008100     RECORDING MODE IS F                                          00008100
008200     LABEL RECORDS ARE STANDARD.                                  00008200
008300 COPY CLTMSTR.                                                    00008300
008400*                                                                 00008400
008500 FD  PORTFOLIO-FILE                                               00008500
008600     RECORDING MODE IS F                                          00008600
008700     LABEL RECORDS ARE STANDARD.                                  00008700
008800 COPY PORTFILE.                                                   00008800
008900*                                                                 00008900
009000 FD  WITHDRAWAL-REQUEST-FILE                                      00009000
009100     RECORDING MODE IS F                                          00009100
009200     LABEL RECORDS ARE STANDARD.                                  00009200
009300 COPY WDREQ.                                                      00009300
009400*                                                                 00009400
009500 FD  WITHDRAWAL-REQUEST-OUT                                       00009500
009600     RECORDING MODE IS F                                          00009600
009700     LABEL RECORDS ARE STANDARD.                                  00009700
009800 01  WDOUT-REC                 PIC X(86).                         00009800
009900*                                                                 00009900
010000******************************************************************00010000
010100 WORKING-STORAGE SECTION.                                         00010100
010200******************************************************************00010200
010300*                                                                 00010300
010400 01  WS-FILE-STATUS-CODES.                                        00010400
010500     05  WS-CLTFILE-STATUS     PIC X(02).                         00010500
010600         88  CLTFILE-OK            VALUE '00'.                    00010600
010700         88  CLTFILE-EOF           VALUE '10'.                    00010700
010800     05  WS-PORTFILE-STATUS    PIC X(02).                         00010800
010900         88  PORTFILE-OK           VALUE '00'.                    00010900
011000     05  WS-WDFILE-STATUS      PIC X(02).                         00011000
011100         88  WDFILE-OK             VALUE '00'.                    00011100
011200         88  WDFILE-EOF            VALUE '10'.                    00011200
011300     05  WS-WDOUT-STATUS       PIC X(02).                         00011300
011400         88  WDOUT-OK              VALUE '00'.                    00011400
011500     05  FILLER                PIC X(10).                         00011500
011600*                                                                 00011600
011700 01  WS-SWITCHES.                                                 00011700
011800     05  WS-EOF-CLIENT-SW      PIC X(01)  VALUE 'N'.              00011800
011900         88  EOF-CLIENT            VALUE 'Y'.                     00011900
012000     05  WS-EOF-WD-SW          PIC X(01)  VALUE 'N'.              00012000
012100         88  EOF-WD                VALUE 'Y'.                     00012100
012200     05  WS-CLT-FOUND-SW       PIC X(01)  VALUE 'N'.              00012200
012300         88  CLT-FOUND             VALUE 'Y'.                     00012300
012400     05  WS-PORT-FOUND-SW      PIC X(01)  VALUE 'N'.              00012400
012500         88  PORT-FOUND            VALUE 'Y'.                     00012500
012600     05  FILLER                PIC X(10).                         00012600
012700*                                                                 00012700
012800 77  WS-CLT-TAB-COUNT          PIC S9(8)  COMP  VALUE 0.          00012800
012900 77  WS-PORT-TAB-COUNT         PIC S9(8)  COMP  VALUE 0.          00012900
013000 77  PORTFOLIO-RR-NUM          PIC S9(8)  COMP  VALUE 0.          00013000
013100 77  WS-WD-REQ-COUNT           PIC S9(8)  COMP  VALUE 0.          00013100
013200 77  WS-WD-APPR-COUNT          PIC S9(8)  COMP  VALUE 0.          00013200
013300 77  WS-WD-REJ-COUNT           PIC S9(8)  COMP  VALUE 0.          00013300
013400*                                                                 00013400
013500 01  WS-CLIENT-LOOKUP-TABLE.                                      00013500
013600     05  CL-ENTRY OCCURS 5000 TIMES INDEXED BY CL-IDX.            00013600
013700         10  CL-USER-ID        PIC X(20).                         00013700
013800         10  CL-STATUS         PIC X(08).                         00013800
013900         10  CL-IS-DELETED     PIC X(01).                         00013900
014000         10  FILLER            PIC X(03).                         00014000
014100 01  WS-CLIENT-LOOKUP-R REDEFINES WS-CLIENT-LOOKUP-TABLE.         00014100
014200     05  CL-FLAT-ENTRY         PIC X(32) OCCURS 5000 TIMES.       00014200
014300*                                                                 00014300
014400 01  WS-PORT-LOOKUP-TABLE.                                        00014400
014500     05  PL-ENTRY OCCURS 5000 TIMES INDEXED BY PL-IDX.            00014500
014600         10  PL-USER-ID        PIC X(20).                         00014600
014700         10  PL-RRN            PIC S9(8)  COMP.                   00014700
014800         10  FILLER            PIC X(04).                         00014800
014900 01  WS-PORT-LOOKUP-R REDEFINES WS-PORT-LOOKUP-TABLE.             00014900
015000     05  PL-FLAT-ENTRY         PIC X(28) OCCURS 5000 TIMES.       00015000
015100*                                                                 00015100
015200 01  WD-REC-DIAG.                                                 00015200
015300     05  WD-DIAG-BALANCE       PIC S9(15)V9(4) COMP-3.            00015300
015400     05  WD-DIAG-SHORTFALL     PIC S9(15)V9(4) COMP-3.            00015400
015500     05  FILLER                PIC X(04).                         00015500
015600 01  WD-REC-DIAG-R REDEFINES WD-REC-DIAG.                         00015600
015700     05  WD-DIAG-BYTES         PIC X(24).                         00015700
015800*                                                                 00015800
015900 01  WS-CTL-DISPLAY-LINE.                                         00015900
016000     05  FILLER    PIC X(20)  VALUE 'WDPOST RUN TOTALS - '.       00016000
016100     05  FILLER    PIC X(10)  VALUE ' REQ/APPR/'.                 00016100
016200     05  FILLER    PIC X(04)  VALUE 'REJ:'.                       00016200
016300*                                                                 00016300
016400******************************************************************00016400
016500 PROCEDURE DIVISION.                                              00016500
016600******************************************************************00016600
016700*                                                                 00016700
016800 0000-MAIN-CONTROL.                                               00016800
016900*    DRIVES THE ENTIRE WITHDRAWAL-APPROVAL POSTING RUN.           00016900
017000     PERFORM 0100-OPEN-FILES                                      00017000
017100         THRU 0100-EXIT.                                          00017100
017200     PERFORM 2000-LOAD-CLIENT-TABLE                               00017200
017300         THRU 2000-EXIT.                                          00017300
017400     PERFORM 2500-LOAD-PORT-TABLE                                 00017400
017500         THRU 2500-EXIT.                                          00017500
017600     PERFORM 3000-PROCESS-REQUESTS                                00017600
017700         THRU 3000-EXIT.                                          00017700
017800     PERFORM 9000-CLOSE-FILES                                     00017800
017900         THRU 9000-EXIT.                                          00017900
018000     DISPLAY WS-CTL-DISPLAY-LINE.                                 00018000
018100     DISPLAY 'REQUESTS READ..... ' WS-WD-REQ-COUNT.               00018100
018200     DISPLAY 'REQUESTS APPROVED.. ' WS-WD-APPR-COUNT.             00018200
018300     DISPLAY 'REQUESTS REJECTED.. ' WS-WD-REJ-COUNT.              00018300
018400     STOP RUN.                                                    00018400
018500*                                                                 00018500
018600 0100-OPEN-FILES.                                                 00018600
018700     OPEN INPUT  CLIENT-FILE.                                     00018700
018800     IF NOT CLTFILE-OK                                            00018800
018900         DISPLAY '0100-OPEN-FILES - CLTFILE ERR' WS-CLTFILE-STATUS00018900
019000         GO TO 9999-ABEND-RTN                                     00019000
019100     END-IF.                                                      00019100
019200     OPEN I-O    PORTFOLIO-FILE.                                  00019200
019300     IF NOT PORTFILE-OK                                           00019300
019400         DISPLAY '0100-OPEN-PORTFILE ERR' WS-PORTFILE-STATUS      00019400
019500         GO TO 9999-ABEND-RTN                                     00019500
019600     END-IF.                                                      00019600
019700     OPEN INPUT  WITHDRAWAL-REQUEST-FILE.                         00019700
019800     IF NOT WDFILE-OK                                             00019800
019900         DISPLAY '0100-OPEN-WDFILE ERR' WS-WDFILE-STATUS          00019900
020000         GO TO 9999-ABEND-RTN                                     00020000
020100     END-IF.                                                      00020100
020200     OPEN OUTPUT WITHDRAWAL-REQUEST-OUT.                          00020200
020300     IF NOT WDOUT-OK                                              00020300
020400         DISPLAY '0100-OPEN-WDOUT ERR' WS-WDOUT-STATUS            00020400
020500         GO TO 9999-ABEND-RTN                                     00020500
020600     END-IF.                                                      00020600
020700 0100-EXIT.                                                       00020700
020800     EXIT.                                                        00020800
020900*                                                                 00020900
021000******************************************************************00021000
021100* 2000-LOAD-CLIENT-TABLE BUILDS AN IN-MEMORY STATUS LOOKUP OVER   00021100
021200* THE CLIENT MASTER, AS IN DEPPOST - SEE CHANGE HIST 91/05/30.    00021200
021300******************************************************************00021300
021400 2000-LOAD-CLIENT-TABLE.                                          00021400
021500     PERFORM 2100-READ-CLIENT-RECORD                              00021500
021600         THRU 2100-EXIT                                           00021600
021700         UNTIL EOF-CLIENT.                                        00021700
021800 2000-EXIT.                                                       00021800
021900     EXIT.                                                        00021900
022000*                                                                 00022000
022100 2100-READ-CLIENT-RECORD.                                         00022100
022200     READ CLIENT-FILE                                             00022200
022300         AT END                                                   00022300
022400             MOVE 'Y' TO WS-EOF-CLIENT-SW                         00022400
022500         NOT AT END                                               00022500
022600             ADD 1 TO WS-CLT-TAB-COUNT                            00022600
022700             IF WS-CLT-TAB-COUNT > 5000                           00022700
022800                 DISPLAY '2100-READ-CLIENT-RECORD - TAB FULL'     00022800
022900                 GO TO 9999-ABEND-RTN                             00022900
023000             END-IF                                               00023000
023100             SET CL-IDX TO WS-CLT-TAB-COUNT                       00023100
023200             MOVE CLT-USER-ID     TO CL-USER-ID (CL-IDX)          00023200
023300             MOVE CLT-USER-STATUS TO CL-STATUS (CL-IDX)           00023300
023400             MOVE CLT-USER-IS-DELETED TO CL-IS-DELETED (CL-IDX)   00023400
023500     END-READ.                                                    00023500
023600 2100-EXIT.                                                       00023600
023700     EXIT.                                                        00023700
023800*                                                                 00023800
023900******************************************************************00023900
024000* 2500-LOAD-PORT-TABLE BUILDS THE RRN LOOKUP TABLE OVER THE       00024000
024100* RELATIVE PORTFOLIO FILE, AS IN PRFCALC AND DEPPOST.             00024100
024200******************************************************************00024200
024300 2500-LOAD-PORT-TABLE.                                            00024300
024400     MOVE 0 TO PORTFOLIO-RR-NUM.                                  00024400
024500     PERFORM 2600-READ-NEXT-PORT-REC                              00024500
024600         THRU 2600-EXIT                                           00024600
024700         UNTIL WS-PORTFILE-STATUS = '10'.                         00024700
024800 2500-EXIT.                                                       00024800
024900     EXIT.                                                        00024900
025000*                                                                 00025000
025100 2600-READ-NEXT-PORT-REC.                                         00025100
025200     ADD 1 TO PORTFOLIO-RR-NUM.                                   00025200
025300     READ PORTFOLIO-FILE                                          00025300
025400         INVALID KEY                                              00025400
025500             MOVE '10' TO WS-PORTFILE-STATUS                      00025500
025600     END-READ.                                                    00025600
025700     IF WS-PORTFILE-STATUS = '00'                                 00025700
025800         ADD 1 TO WS-PORT-TAB-COUNT                               00025800
025900         IF WS-PORT-TAB-COUNT > 5000                              00025900
026000             DISPLAY '2600-READ-NEXT-PORT-REC - TAB FULL'         00026000
026100             GO TO 9999-ABEND-RTN                                 00026100
026200         END-IF                                                   00026200
026300         SET PL-IDX TO WS-PORT-TAB-COUNT                          00026300
026400         MOVE PORT-USER-ID     TO PL-USER-ID (PL-IDX)             00026400
026500         MOVE PORTFOLIO-RR-NUM TO PL-RRN (PL-IDX)                 00026500
026600     END-IF.                                                      00026600
026700 2600-EXIT.                                                       00026700
026800     EXIT.                                                        00026800
026900*                                                                 00026900
027000******************************************************************00027000
027100* 3000 SERIES - READS EACH WITHDRAWAL REQUEST AND DECIDES IT.     00027100
027200******************************************************************00027200
027300 3000-PROCESS-REQUESTS.                                           00027300
027400     PERFORM 3050-READ-REQUEST                                    00027400
027500         THRU 3050-EXIT.                                          00027500
027600     PERFORM 3100-DECIDE-ONE-REQUEST                              00027600
027700         THRU 3100-EXIT                                           00027700
027800         UNTIL EOF-WD.                                            00027800
027900 3000-EXIT.                                                       00027900
028000     EXIT.                                                        00028000
028100*                                                                 00028100
028200 3050-READ-REQUEST.                                               00028200
028300     READ WITHDRAWAL-REQUEST-FILE                                 00028300
028400         AT END                                                   00028400
028500             MOVE 'Y' TO WS-EOF-WD-SW                             00028500
028600         NOT AT END                                               00028600
028700             ADD 1 TO WS-WD-REQ-COUNT                             00028700
028800     END-READ.                                                    00028800
028900 3050-EXIT.                                                       00028900
029000     EXIT.                                                        00029000
029100*                                                                 00029100
029200 3100-DECIDE-ONE-REQUEST.                                         00029200
029300     IF NOT WD-STATUS-PENDING                                     00029300
029400         GO TO 3190-COPY-REQUEST                                  00029400
029500     END-IF.                                                      00029500
029600     PERFORM 3110-LOOKUP-CLIENT                                   00029600
029700         THRU 3110-EXIT.                                          00029700
029800     IF NOT CLT-FOUND                                             00029800
029900         OR CL-STATUS (CL-IDX) NOT = 'ACTIVE'                     00029900
030000         OR CL-IS-DELETED (CL-IDX) = 'Y'                          00030000
030100         PERFORM 3200-REJECT-WITHDRAWAL                           00030100
030200             THRU 3200-EXIT                                       00030200
030300         GO TO 3190-COPY-REQUEST                                  00030300
030400     END-IF.                                                      00030400
030500     PERFORM 3120-LOOKUP-PORTFOLIO                                00030500
030600         THRU 3120-EXIT.                                          00030600
030700     IF NOT PORT-FOUND                                            00030700
030800         PERFORM 3200-REJECT-WITHDRAWAL                           00030800
030900             THRU 3200-EXIT                                       00030900
031000         GO TO 3190-COPY-REQUEST                                  00031000
031100     END-IF.                                                      00031100
031200     IF PORT-TOTAL-VALUE < WD-AMOUNT                              00031200
031300         PERFORM 3200-REJECT-WITHDRAWAL                           00031300
031400             THRU 3200-EXIT                                       00031400
031500         GO TO 3190-COPY-REQUEST                                  00031500
031600     END-IF.                                                      00031600
031700     PERFORM 3130-APPROVE-WITHDRAWAL                              00031700
031800         THRU 3130-EXIT.                                          00031800
031900 3190-COPY-REQUEST.                                               00031900
032000     MOVE WD-REC TO WDOUT-REC.                                    00032000
032100     WRITE WDOUT-REC.                                             00032100
032200     IF NOT WDOUT-OK                                              00032200
032300         DISPLAY '3190-COPY-REQUEST - WRITE FAILED'               00032300
032400         GO TO 9999-ABEND-RTN                                     00032400
032500     END-IF.                                                      00032500
032600     PERFORM 3050-READ-REQUEST                                    00032600
032700         THRU 3050-EXIT.                                          00032700
032800 3100-EXIT.                                                       00032800
032900     EXIT.                                                        00032900
033000*                                                                 00033000
033100 3110-LOOKUP-CLIENT.                                              00033100
033200     MOVE 'N' TO WS-CLT-FOUND-SW.                                 00033200
033300     SET CL-IDX TO 1.                                             00033300
033400     SEARCH CL-ENTRY                                              00033400
033500         AT END                                                   00033500
033600             CONTINUE                                             00033600
033700         WHEN CL-USER-ID (CL-IDX) = WD-USER-ID                    00033700
033800             MOVE 'Y' TO WS-CLT-FOUND-SW                          00033800
033900     END-SEARCH.                                                  00033900
034000 3110-EXIT.                                                       00034000
034100     EXIT.                                                        00034100
034200*                                                                 00034200
034300 3120-LOOKUP-PORTFOLIO.                                           00034300
034400     MOVE 'N' TO WS-PORT-FOUND-SW.                                00034400
034500     SET PL-IDX TO 1.                                             00034500
034600     SEARCH PL-ENTRY                                              00034600
034700         AT END                                                   00034700
034800             CONTINUE                                             00034800
034900         WHEN PL-USER-ID (PL-IDX) = WD-USER-ID                    00034900
035000             MOVE 'Y' TO WS-PORT-FOUND-SW                         00035000
035100     END-SEARCH.                                                  00035100
035200     IF PORT-FOUND                                                00035200
035300         MOVE PL-RRN (PL-IDX) TO PORTFOLIO-RR-NUM                 00035300
035400         READ PORTFOLIO-FILE                                      00035400
035500             INVALID KEY                                          00035500
035600                 MOVE 'N' TO WS-PORT-FOUND-SW                     00035600
035700         END-READ                                                 00035700
035800     END-IF.                                                      00035800
035900 3120-EXIT.                                                       00035900
036000     EXIT.                                                        00036000
036100*                                                                 00036100
036200******************************************************************00036200
036300* 3130-APPROVE-WITHDRAWAL REDUCES CAPITAL ONLY - AVAILABLE-PROFIT 00036300
036400* IS NEVER TOUCHED BY A WITHDRAWAL.  NO TRANSACTION ROW IS        00036400
036500* WRITTEN - SEE CHANGE HIST 89/07/19.                             00036500
036600******************************************************************00036600
036700 3130-APPROVE-WITHDRAWAL.                                         00036700
036800     SUBTRACT WD-AMOUNT FROM PORT-TOTAL-INVESTED.                 00036800
036900     SUBTRACT WD-AMOUNT FROM PORT-TOTAL-VALUE.                    00036900
037000     REWRITE PORT-REC                                             00037000
037100         INVALID KEY                                              00037100
037200             DISPLAY '3130-APPROVE-WITHDRAWAL - REWRITE FAILED'   00037200
037300             GO TO 9999-ABEND-RTN                                 00037300
037400     END-REWRITE.                                                 00037400
037500     MOVE 'APPROVED' TO WD-STATUS.                                00037500
037600     ADD 1 TO WS-WD-APPR-COUNT.                                   00037600
037700 3130-EXIT.                                                       00037700
037800     EXIT.                                                        00037800
037900*                                                                 00037900
038000 3200-REJECT-WITHDRAWAL.                                          00038000
038100     MOVE 'REJECTED' TO WD-STATUS.                                00038100
038200     ADD 1 TO WS-WD-REJ-COUNT.                                    00038200
038300 3200-EXIT.                                                       00038300
038400     EXIT.                                                        00038400
038500*                                                                 00038500
038600 9000-CLOSE-FILES.                                                00038600
038700     CLOSE CLIENT-FILE.                                           00038700
038800     CLOSE PORTFOLIO-FILE.                                        00038800
038900     CLOSE WITHDRAWAL-REQUEST-FILE.                               00038900
039000     CLOSE WITHDRAWAL-REQUEST-OUT.                                00039000
039100 9000-EXIT.                                                       00039100
039200     EXIT.                                                        00039200
039300*                                                                 00039300
039400******************************************************************00039400
039500* 9999-ABEND-RTN IS THE COMMON ERROR EXIT FOR UNRECOVERABLE FILE  00039500
039600* STATUS CONDITIONS.  A SINGLE BAD REQUEST DOES NOT ABEND THE RUN 00039600
039700* - IT IS REJECTED - SEE CHANGE HISTORY 93/11/15.                 00039700
039800******************************************************************00039800
039900 9999-ABEND-RTN.                                                  00039900
040000     DISPLAY 'WDPOST - ABNORMAL TERMINATION - SEE STATUS ABOVE'.  00040000
040100     CLOSE CLIENT-FILE                                            00040100
040200           PORTFOLIO-FILE                                         00040200
040300           WITHDRAWAL-REQUEST-FILE                                00040300
040400           WITHDRAWAL-REQUEST-OUT.                                00040400
040500     MOVE 16 TO RETURN-CODE.                                      00040500
040600     STOP RUN.                                                    00040600
