000100****************************************************************00000100
000200*                                                               *00000200
000300*    COPY MEMBER:  HISTREC                                      *00000300
000400*    DESCRIPTION:  MONTHLY PROFIT HISTORY RECORD - LEDGER       *00000400
000500*                  APPEND-ONLY.  ONE ROW PER CLIENT PER CYCLE   *00000500
000600*                  MONTH, WRITTEN ONLY BY PRFCALC.  KEY         *00000600
000700*                  (HIST-USER-ID, HIST-MONTH, HIST-YEAR) IS     *00000700
000800*                  ENFORCED BY PRFCALC'S IDEMPOTENCY TABLE, NOT *00000800
000900*                  BY A FILE KEY - THE FILE ITSELF IS LINE      *00000900
001000*                  SEQUENTIAL.                                 *00001000
001100*                                                               *00001100
001200*    HISTORY                                                    *00001200
001300*    --------                                                   *00001300
001400*    88/04/18  RHM  ORIGINAL COPY MEMBER - LEDGER CONV PROJ 40117001400
001500*    92/03/25  DWK  ADDED HIST-ELIGIBLE-CAPITAL AND              *00001500
001600*                   HIST-IS-PRORATED FOR FIRST-MONTH AUDIT TRAIL*00001600
001700*    96/08/14  RHM  ADDED HIST-PROFIT-MODE - AUDITORS WANT TO    *00001700
001800*                   SEE MODE IN EFFECT AT POSTING TIME          *00001800
001900****************************************************************00001900
002000 01  HIST-REC.                                                  00002000
002100     05  HIST-USER-ID             PIC X(20).                    00002100
002200     05  HIST-MONTH               PIC 9(02).                    00002200
002300     05  HIST-YEAR                PIC 9(04).                    00002300
002400     05  HIST-OPENING-BALANCE     PIC S9(15)V9(4) COMP-3.        00002400
002500     05  HIST-PROFIT-PERCENTAGE   PIC S9(3)V9(2)  COMP-3.        00002500
002600     05  HIST-PROFIT-AMOUNT       PIC S9(15)V9(4) COMP-3.        00002600
002700     05  HIST-CLOSING-BALANCE     PIC S9(15)V9(4) COMP-3.        00002700
002800     05  HIST-IS-MANUAL           PIC X(01).                    00002800
002900         88  HIST-MANUAL-ENTRY        VALUE 'Y'.                 00002900
003000         88  HIST-BATCH-ENTRY         VALUE 'N'.                 00003000
003100     05  HIST-ELIGIBLE-CAPITAL    PIC S9(15)V9(4) COMP-3.        00003100
003200     05  HIST-PROFIT-MODE         PIC X(11).                    00003200
003300     05  HIST-IS-PRORATED         PIC X(01).                    00003300
003400         88  HIST-WAS-PRORATED        VALUE 'Y'.                 00003400
003500     05  FILLER                   PIC X(20).                    00003500
003600*                                 END OF HIST-REC                00003600
